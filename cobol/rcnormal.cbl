000100*****************************************************************
000200*                                                               *
000300*               Reconciliation Batch - Normalizer               *
000400*       Flow-adjusts SYSTEM-B values for the snapshot gap       *
000500*                                                               *
000600*****************************************************************
000700*                                                                
000800 IDENTIFICATION          DIVISION.                               
000900*================================                                
001000*                                                                
001100 PROGRAM-ID.             RCNORMAL.                               
001200*                                                                
001300 AUTHOR.                 R J ASKEW FOR APPLEWOOD COMPUTERS.      
001400*                                                                
001500 INSTALLATION.           APPLEWOOD COMPUTERS - RECON UNIT.       
001600*                                                                
001700 DATE-WRITTEN.           02/08/1987.                             
001800*                                                                
001900 DATE-COMPILED.                                                  
002000*                                                                
002100 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,        
002200*                        VINCENT BRYAN COEN.                     
002300*                        DISTRIBUTED UNDER THE GNU GENERAL       
002400*                        PUBLIC LICENSE.  SEE THE FILE           
002500*                        COPYING FOR DETAILS.                    
002600*                                                                
002700*    REMARKS.            READS THE COMPARISON DETAIL FILE        
002800*                        AGAINST THE LEDGER FLOW-EVENT FILE,     
002900*                        BOTH ADDRESS-ASCENDING, AND RESTATES    
003000*                        SYSTEM-B'S VALUE AS OF SYSTEM-A'S       
003100*                        SNAPSHOT TIME BY NETTING OFF DEPOSITS,  
003200*                        WITHDRAWALS AND TRANSFERS THAT FELL     
003300*                        IN THE GAP BETWEEN THE TWO SNAPSHOTS.   
003400*                                                                
003500*    VERSION.            SEE PROG-NAME IN WS.                    
003600*                                                                
003700*    CALLED MODULES.     NONE.                                   
003800*                                                                
003900*    FILES USED.         RCCOMP  - COMPARISON DETAIL, INPUT.     
004000*                        RCFLOW  - FLOW EVENTS, INPUT.           
004100*                        RCNORM  - NORMALIZED DETAIL, OUTPUT.    
004200*                                                                
004300*****************************************************************
004400*    CHANGE LOG.                                                 
004500*****************************************************************
004600*    02/08/87 RJA -     CREATED - FIRST CUT ONLY HANDLED         
004700*                       B-EARLIER-THAN-A; LATER CASE ADDED       
004800*                       BELOW.                                   
004900*    19/08/87 RJA -     ADDED THE B-LATER-THAN-A SUBTRACT CASE   
005000*                       AFTER AUDIT FOUND THE GAP SIGN WRONG     
005100*                       ON WITHDRAWAL-HEAVY ACCOUNTS.            
005200*    14/02/89 KPM -     GAP WINDOW CONFIRMED HALF-OPEN (EARLIER  
005300*                       SNAPSHOT EXCLUSIVE) PER AUDIT QUERY      
005400*                       RC-0051, NO CODE CHANGE.                 
005500*    03/10/90 KPM -     EVENTS-IN-GAP COUNTER ADDED FOR THE      
005600*                       NORMALIZED ANALYZER'S GAP-SIZE CHECKS.   
005700*    22/06/93 DWH -     REQUEST RC-0066 - RAW PCT/MATCH NOW      
005800*                       CARRIED FORWARD ALONGSIDE THE NORM       
005900*                       FIGURES FOR THE IMPROVEMENT SUMMARY.     
006000*    17/01/96 DWH -     MISSING PAIRS NOW PASSED THROUGH         
006100*                       UNCHANGED INSTEAD OF BEING DROPPED.      
006200*    11/09/98 PJT - Y2K REVIEWED EVT-TIME/A-TIME/B-TIME - ALL    
006300*                       EPOCH SECONDS, NO WINDOW CENTURY BUG.    
006400*    20/01/99 PJT - Y2K FINAL SIGN-OFF, TICKET Y2K-0459.         
006500*    14/05/04 PJT -     FLOW FILE NOW REQUIRED SORTED BY TIME    
006600*                       WITHIN ADDRESS - DOCUMENTED IN FD.       
006700*    30/11/08 SNM -     CONVERTED TO USE ENVDIV.COB COMMON       
006800*                       SPECIAL-NAMES COPYBOOK, REQUEST RC-0112. 
006900*    06/04/13 SNM -     EVENT TABLE WIDENED TO 500 ENTRIES PER   
007000*                       ADDRESS AFTER A WHALE ACCOUNT OVERFLOWED 
007100*                       THE OLD 200 LIMIT.                       
007200*    09/12/25 VBC -     RE-PLATFORMED ONTO THE NIGHTLY BUILD,    
007250*                       TICKET RC-0309.  NO LOGIC CHANGE.        
007260*    07/08/26 CJT -     NORM-PCT ROUNDING FIXED - A 4-DECIMAL    
007270*                       WORK FIELD WAS BEING TRUNCATED, NOT      
007280*                       ROUNDED, ON ITS WAY TO THE 2-DECIMAL     
007290*                       RESULT FIELD.  TICKET RC-0312.           
007400*                                                                
007500*****************************************************************
007600*    COPYRIGHT NOTICE.                                           
007700*                        ***************                        *
007800*                                                                
007900*    THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS RECON-      
008000*    CILIATION SUITE AND IS COPYRIGHT (C) VINCENT B COEN,        
008100*    1987-2026 AND LATER.                                        
008200*                                                                
008300*    THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT      
008400*    AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL         
008500*    PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE            
008600*    FOUNDATION; VERSION 3 AND LATER.  SEE THE FILE COPYING.     
008700*                                                                
008800*****************************************************************
008900*                                                                
009000 ENVIRONMENT             DIVISION.                               
009100*================================                                
009200*                                                                
009300 CONFIGURATION           SECTION.                                
009400 COPY  "ENVDIV.COB".                                             
009500*                                                                
009600 INPUT-OUTPUT            SECTION.                                
009700 FILE-CONTROL.                                                   
009800 COPY  "SELRCCMP.COB".                                           
009900 COPY  "SELRCFLO.COB".                                           
010000 COPY  "SELRCNRM.COB".                                           
010100*                                                                
010200 DATA                    DIVISION.                               
010300*================================                                
010400*                                                                
010500 FILE                    SECTION.                                
010600*                                                                
010700 COPY  "FDRCCMP.COB".                                            
010800 COPY  "FDRCFLO.COB".                                            
010900 COPY  "FDRCNRM.COB".                                            
011000*                                                                
011100 WORKING-STORAGE SECTION.                                        
011200*------------------------                                        
011300 77  PROG-NAME               PIC X(16) VALUE "RCNORMAL (1.06)".  
011400*                                                                
011500 01  WS-FILE-STATUSES.                                           
011600     03  RC-CMP-STATUS       PIC XX    VALUE "00".               
011700     03  RC-FLO-STATUS       PIC XX    VALUE "00".               
011800     03  RC-NRM-STATUS       PIC XX    VALUE "00".               
011900     03  FILLER              PIC X(10).                          
012000*                                                                
012100 01  WS-SWITCHES.                                                
012200     03  WS-CMP-EOF-SWITCH   PIC X     VALUE "N".                
012300         88  WS-CMP-EOF                VALUE "Y".                
012400     03  WS-FLO-EOF-SWITCH   PIC X     VALUE "N".                
012500         88  WS-FLO-EOF                VALUE "Y".                
012600     03  FILLER              PIC X(10).                          
012700 01  WS-COUNTERS.                                                
012800     03  WS-RECS-IN          PIC 9(7)  COMP  VALUE ZERO.         
012900     03  WS-RECS-OUT         PIC 9(7)  COMP  VALUE ZERO.         
013000     03  FILLER              PIC X(10).                          
013100*                                                                
013200*    EVENT WORK TABLE - LOADED ONCE PER ADDRESS CHANGE ON        
013300*    THE FLOW FILE (LOOK-AHEAD BUFFER) SO THE FLOW FILE IS       
013400*    NEVER RE-READ FOR A GIVEN ADDRESS.  WIDENED TO 500 BY       
013500*    SNM IN 2013 - SEE CHANGE LOG.                               
013600*                                                                
013700 01  WS-EVENT-TABLE.                                             
013800     03  WS-EVENT-ENTRY      OCCURS 500.                         
013900         05  WS-EVT-TIME     PIC 9(10).                          
014000         05  WS-EVT-AMOUNT   PIC S9(11)V99.                      
014100     03  FILLER              PIC X(10).                          
014200 01  WS-EVENT-CONTROL.                                           
014300     03  WS-EVENT-COUNT      PIC 9(5)  COMP  VALUE ZERO.         
014400     03  WS-EVENT-SUB        PIC 9(5)  COMP  VALUE ZERO.         
014500     03  WS-EVENT-ADDRESS    PIC X(42) VALUE SPACES.             
014600     03  FILLER              PIC X(10).                          
014700*                                                                
014800*    RC-FLO-FILE IS READ ONE RECORD AHEAD THROUGHOUT -           
014900*    THE CLASSIC BUFFERED LOOK-AHEAD MERGE, SAME SHAPE AS        
015000*    THE SORT-MERGE PASSES ELSEWHERE IN THE SUITE BUT            
015100*    HAND-ROLLED SINCE WE ARE MATCHING A RUN OF RECORDS          
015200*    PER ADDRESS, NOT A SIMPLE ONE-FOR-ONE KEY MATCH.            
015300*                                                                
015400*    GAP WINDOW AND ACCUMULATOR FIELDS.                          
015500*                                                                
015600 01  WS-GAP-CALC.                                                
015700     03  WS-GAP-LOW          PIC 9(10).                          
015800     03  WS-GAP-HIGH         PIC 9(10).                          
015900     03  WS-GAP-LOW-PARTS    REDEFINES WS-GAP-LOW                
016000                             PIC 9(10).                          
016100     03  WS-FLOW-SUM         PIC S9(11)V99.                      
016200     03  WS-EVENTS-IN-GAP    PIC 9(5).                           
016300     03  FILLER              PIC X(10).                          
016400*                                                                
016500 01  WS-DIFF-CALC.                                               
016600     03  WS-WORK-VALUE       PIC S9(11)V99.                      
016700     03  WS-WORK-REDEF       REDEFINES WS-WORK-VALUE             
016800                             PIC S9(11)V99.                      
016900     03  WS-NUMERATOR        PIC S9(11)V99.                      
017000     03  WS-DENOMINATOR      PIC S9(11)V99.                      
017200     03  FILLER              PIC X(10).                          
017300*                                                                
017400 01  WS-REPORT-COUNTS.                                           
017500     03  WS-RECS-IN-ED       PIC ZZZ,ZZ9.                        
017600     03  WS-RECS-OUT-ED      PIC ZZZ,ZZ9.                        
017700     03  FILLER              PIC X(10).                          
017800*                                                                
017900 PROCEDURE DIVISION.                                             
018000*===================                                             
018100*                                                                
018200 AA000-MAIN              SECTION.                                
018300*                *******************************                *
018400     PERFORM  AA010-INITIALISE.                                  
018500     PERFORM  AA020-READ-CMP.                                    
018600     PERFORM  AA030-PROCESS-RECORD THRU AA030-EXIT               
018700         UNTIL WS-CMP-EOF.                                       
018800     PERFORM  AA090-TERMINATE.                                   
018900     GOBACK.                                                     
019000*                                                                
019100 AA000-EXIT.                                                     
019200     EXIT.                                                       
019300*                                                                
019400 AA010-INITIALISE        SECTION.                                
019500*                *******************************                *
019600     OPEN     INPUT  RC-CMP-FILE.                                
019700     IF       RC-CMP-STATUS NOT = "00"                           
019800              DISPLAY  "RCNORMAL - CANNOT OPEN RCCOMP, STATUS "  
019900                       RC-CMP-STATUS                             
020000              MOVE     16 TO RETURN-CODE                         
020100              GOBACK                                             
020200     END-IF.                                                     
020300     OPEN     INPUT  RC-FLO-FILE.                                
020400     IF       RC-FLO-STATUS NOT = "00"                           
020500              DISPLAY  "RCNORMAL - CANNOT OPEN RCFLOW, STATUS "  
020600                       RC-FLO-STATUS                             
020700              CLOSE    RC-CMP-FILE                               
020800              MOVE     16 TO RETURN-CODE                         
020900              GOBACK                                             
021000     END-IF.                                                     
021100     OPEN     OUTPUT RC-NRM-FILE.                                
021200     IF       RC-NRM-STATUS NOT = "00"                           
021300              DISPLAY  "RCNORMAL - CANNOT OPEN RCNORM, STATUS "  
021400                       RC-NRM-STATUS                             
021500              CLOSE    RC-CMP-FILE                               
021600              CLOSE    RC-FLO-FILE                               
021700              MOVE     16 TO RETURN-CODE                         
021800              GOBACK                                             
021900     END-IF.                                                     
022000     MOVE     SPACES TO WS-EVENT-ADDRESS.                        
022100     PERFORM  AA080-READ-FLOW.                                   
022200*                                                                
022300 AA010-EXIT.                                                     
022400     EXIT.                                                       
022500*                                                                
022600 AA020-READ-CMP          SECTION.                                
022700*                *******************************                *
022800     READ     RC-CMP-FILE                                        
022900         AT END   MOVE "Y" TO WS-CMP-EOF-SWITCH                  
023000     END-READ.                                                   
023100     IF       NOT WS-CMP-EOF                                     
023200              ADD      1 TO WS-RECS-IN                           
023300     END-IF.                                                     
023400*                                                                
023500 AA020-EXIT.                                                     
023600     EXIT.                                                       
023700*                                                                
023800 AA030-PROCESS-RECORD    SECTION.                                
023900*                *******************************                *
024000*    CARRY EVERY CMP- FIELD FORWARD, THEN EITHER PASS A          
024100*    MISSING PAIR THROUGH UNCHANGED OR FLOW-ADJUST IT.           
024200*                                                                
024300     MOVE     SPACES        TO RC-NRM-RECORD.                    
024400     MOVE     CMP-ADDRESS   TO NRM-ADDRESS.                      
024500     MOVE     CMP-DATE      TO NRM-DATE.                         
024600     MOVE     CMP-A-VALUE   TO NRM-A-VALUE.                      
024700     MOVE     CMP-A-TIME    TO NRM-A-TIME.                       
024800     MOVE     CMP-B-VALUE   TO NRM-B-VALUE.                      
024900     MOVE     CMP-B-TIME    TO NRM-B-TIME.                       
025000     MOVE     CMP-MISS-FLAG TO NRM-MISS-FLAG.                    
025100     MOVE     CMP-ABS-DIFF  TO NRM-ABS-DIFF.                     
025200     MOVE     CMP-PCT-DIFF  TO NRM-PCT-DIFF NRM-RAW-PCT.         
025300     MOVE     CMP-MATCH     TO NRM-MATCH NRM-RAW-MATCH.          
025400*                                                                
025500     IF       CMP-MISS-FLAG = "Y"                                
025600              PERFORM  AA040-MISSING-PASS-THROUGH                
025700     ELSE                                                        
025800              PERFORM  AA050-FLOW-ADJUST                         
025900     END-IF.                                                     
026000*                                                                
026100     WRITE    RC-NRM-RECORD.                                     
026200     IF       RC-NRM-STATUS NOT = "00"                           
026300              DISPLAY  "RCNORMAL - WRITE FAILED, STATUS "        
026400                       RC-NRM-STATUS                             
026500              PERFORM  AA090-TERMINATE                           
026600              MOVE     16 TO RETURN-CODE                         
026700              GOBACK                                             
026800     END-IF.                                                     
026900     ADD      1 TO WS-RECS-OUT.                                  
027000     PERFORM  AA020-READ-CMP.                                    
027100*                                                                
027200 AA030-EXIT.                                                     
027300     EXIT.                                                       
027400*                                                                
027500 AA040-MISSING-PASS-THROUGH SECTION.                             
027600*               **********************************              *
027700     MOVE     NRM-B-VALUE  TO NRM-B-NORM-VALUE.                  
027800     MOVE     ZERO         TO NRM-FLOW-ADJUSTMENT                
027900                              NRM-EVENTS-IN-GAP NRM-NORM-ABS.    
028000     MOVE     ZERO         TO NRM-NORM-PCT.                      
028100     MOVE     SPACE        TO NRM-NORM-MATCH.                    
028200*                                                                
028300 AA040-EXIT.                                                     
028400     EXIT.                                                       
028500*                                                                
028600 AA050-FLOW-ADJUST       SECTION.                                
028700*                *******************************                *
028800*    LOAD THE EVENT TABLE FOR THIS ADDRESS IF WE HAVE NOT        
028900*    ALREADY, SUM THE EVENTS FALLING IN THE GAP WINDOW,          
029000*    THEN RECOMPUTE THE DIFFERENCE ON THE NORMALIZED VALUE.      
029010*                                                                
029020*    07/08/26 CJT - NRM-NORM-PCT IS NOW ROUNDED STRAIGHT BY      
029030*                   THE COMPUTE BELOW INSTEAD OF VIA A           
029040*                   4-DECIMAL WORK FIELD THAT WAS THEN           
029050*                   MOVED (TRUNCATED, NOT ROUNDED) DOWN TO       
029060*                   2 DECIMALS.  TICKET RC-0312.                 
029100*                                                                
029200     IF       NRM-ADDRESS NOT = WS-EVENT-ADDRESS                 
029300              PERFORM  AA060-LOAD-EVENT-TABLE                    
029400     END-IF.                                                     
029500*                                                                
029600     IF       NRM-A-TIME > NRM-B-TIME                            
029700              MOVE     NRM-B-TIME TO WS-GAP-LOW                  
029800              MOVE     NRM-A-TIME TO WS-GAP-HIGH                 
029900     ELSE                                                        
030000              MOVE     NRM-A-TIME TO WS-GAP-LOW                  
030100              MOVE     NRM-B-TIME TO WS-GAP-HIGH                 
030200     END-IF.                                                     
030300*                                                                
030400     MOVE     ZERO TO WS-FLOW-SUM WS-EVENTS-IN-GAP.              
030500     PERFORM  AA070-SUM-EVENTS                                   
030600         VARYING WS-EVENT-SUB FROM 1 BY 1                        
030700         UNTIL WS-EVENT-SUB > WS-EVENT-COUNT.                    
030800*                                                                
030900     IF       NRM-B-TIME < NRM-A-TIME                            
031000*    02/08/87 RJA - B MEASURED FIRST, ADD THE GAP FLOW.           RJA0001
031100              COMPUTE  NRM-B-NORM-VALUE =                        
031200                       NRM-B-VALUE + WS-FLOW-SUM                 
031300     ELSE                                                        
031400*    19/08/87 RJA - B MEASURED LAST, SUBTRACT THE GAP FLOW.       RJA0002
031500              COMPUTE  NRM-B-NORM-VALUE =                        
031600                       NRM-B-VALUE - WS-FLOW-SUM                 
031700     END-IF.                                                     
031800     MOVE     WS-FLOW-SUM      TO NRM-FLOW-ADJUSTMENT.           
031900     MOVE     WS-EVENTS-IN-GAP TO NRM-EVENTS-IN-GAP.             
032000*                                                                
032100     COMPUTE  NRM-NORM-ABS = NRM-A-VALUE - NRM-B-NORM-VALUE.     
032200*                                                                
032300     IF       NRM-B-NORM-VALUE = ZERO                            
032400              PERFORM  AA065-ZERO-DENOMINATOR                    
032500     ELSE                                                        
032600              MOVE     NRM-NORM-ABS    TO WS-WORK-VALUE          
032700              PERFORM  AA075-MAKE-POSITIVE                       
032800              MOVE     WS-WORK-VALUE   TO WS-NUMERATOR           
032900              MOVE     NRM-B-NORM-VALUE TO WS-WORK-VALUE         
033000              PERFORM  AA075-MAKE-POSITIVE                       
033100              MOVE     WS-WORK-VALUE   TO WS-DENOMINATOR         
033200              COMPUTE  NRM-NORM-PCT ROUNDED =                    
033300                       (WS-NUMERATOR / WS-DENOMINATOR) * 100     
033500     END-IF.                                                     
033600*                                                                
033700     IF       NRM-NORM-PCT < 0.50                                
033800              MOVE     "Y" TO NRM-NORM-MATCH                     
033900     ELSE                                                        
034000              MOVE     "N" TO NRM-NORM-MATCH                     
034100     END-IF.                                                     
034200*                                                                
034300 AA050-EXIT.                                                     
034400     EXIT.                                                       
034500*                                                                
034600 AA060-LOAD-EVENT-TABLE  SECTION.                                
034700*                *******************************                *
034800*    BUFFERED LOOK-AHEAD MERGE - RCFLOW IS SORTED BY             
034900*    ADDRESS THEN TIME, SO EVERY EVENT FOR THE CURRENT           
035000*    ADDRESS SITS IN ONE UNBROKEN RUN; WE READ THAT RUN          
035100*    INTO WS-EVENT-TABLE AND STOP AT THE NEXT ADDRESS,           
035200*    HOLDING ITS RECORD FOR THE NEXT CALL.                       
035300*                                                                
035400     MOVE     NRM-ADDRESS TO WS-EVENT-ADDRESS.                   
035500     MOVE     ZERO        TO WS-EVENT-COUNT.                     
035600     PERFORM  AA066-LOAD-LOOP THRU AA066-LOAD-LOOP-EXIT          
035700         UNTIL WS-FLO-EOF                                        
035800            OR FLO-ADDRESS NOT = WS-EVENT-ADDRESS.               
035900*                                                                
036000 AA060-EXIT.                                                     
036100     EXIT.                                                       
036200*                                                                
036300 AA066-LOAD-LOOP         SECTION.                                
036400*                *******************************                *
036500*    ONE PASS OF THE LOOK-AHEAD MERGE - STORE THE HELD           
036600*    RECORD, THEN ADVANCE THE BUFFER BY ONE.                     
036700*                                                                
036800     PERFORM  AA080-STORE-HELD-EVENT.                            
036900     PERFORM  AA080-READ-FLOW.                                   
037000*                                                                
037100 AA066-LOAD-LOOP-EXIT.                                           
037200     EXIT.                                                       
037300*                                                                
037400 AA065-ZERO-DENOMINATOR  SECTION.                                
037500*                *******************************                *
037600     IF       NRM-A-VALUE = ZERO                                 
037700              MOVE     ZERO TO NRM-NORM-PCT                      
037800     ELSE                                                        
037900              MOVE     99999.99 TO NRM-NORM-PCT                  
038000     END-IF.                                                     
038100*                                                                
038200 AA065-EXIT.                                                     
038300     EXIT.                                                       
038400*                                                                
038500 AA070-SUM-EVENTS        SECTION.                                
038600*                *******************************                *
038700*    GAP WINDOW IS HALF-OPEN - LOWER BOUND EXCLUSIVE,            
038800*    UPPER BOUND INCLUSIVE - PER AUDIT QUERY RC-0051.            
038900*                                                                
039000     IF       WS-EVT-TIME (WS-EVENT-SUB) > WS-GAP-LOW            
039100         AND  WS-EVT-TIME (WS-EVENT-SUB) NOT > WS-GAP-HIGH       
039200              ADD      WS-EVT-AMOUNT (WS-EVENT-SUB)              
039300                       TO WS-FLOW-SUM                            
039400              ADD      1 TO WS-EVENTS-IN-GAP                     
039500     END-IF.                                                     
039600*                                                                
039700 AA070-EXIT.                                                     
039800     EXIT.                                                       
039900*                                                                
040000 AA075-MAKE-POSITIVE     SECTION.                                
040100*                *******************************                *
040200     IF       WS-WORK-VALUE NEGATIVE                             
040300              COMPUTE  WS-WORK-VALUE = WS-WORK-VALUE * -1        
040400     END-IF.                                                     
040500*                                                                
040600 AA075-EXIT.                                                     
040700     EXIT.                                                       
040800*                                                                
040900 AA080-READ-FLOW         SECTION.                                
041000*                *******************************                *
041100*    PRIMES / ADVANCES THE FLOW-FILE LOOK-AHEAD BUFFER.          
041200*                                                                
041300     READ     RC-FLO-FILE                                        
041400         AT END   MOVE "Y" TO WS-FLO-EOF-SWITCH                  
041500     END-READ.                                                   
041600*                                                                
041700 AA080-EXIT.                                                     
041800     EXIT.                                                       
041900*                                                                
042000 AA080-STORE-HELD-EVENT  SECTION.                                
042100*                *******************************                *
042200*    MOVES THE HELD FLOW RECORD INTO THE NEXT FREE TABLE         
042300*    SLOT.  NO BOUNDS CHECK BEYOND 500 - SEE CHANGE LOG          
042400*    ENTRY FOR 2013 IF THIS EVER TRIPS AGAIN.                    
042500*                                                                
042600     ADD      1 TO WS-EVENT-COUNT.                               
042700     MOVE     FLO-TIME   TO WS-EVT-TIME   (WS-EVENT-COUNT).      
042800     MOVE     FLO-AMOUNT TO WS-EVT-AMOUNT (WS-EVENT-COUNT).      
042900*                                                                
043000 AA080-STORE-EXIT.                                               
043100     EXIT.                                                       
043200*                                                                
043300 AA090-TERMINATE         SECTION.                                
043400*                *******************************                *
043500     CLOSE    RC-CMP-FILE.                                       
043600     CLOSE    RC-FLO-FILE.                                       
043700     CLOSE    RC-NRM-FILE.                                       
043800     MOVE     WS-RECS-IN  TO WS-RECS-IN-ED.                      
043900     MOVE     WS-RECS-OUT TO WS-RECS-OUT-ED.                     
044000     DISPLAY  "RCNORMAL - COMPARISONS READ  - " WS-RECS-IN-ED.   
044100     DISPLAY  "RCNORMAL - NORMALIZED WRITE  - " WS-RECS-OUT-ED.  
044200*                                                                
044300 AA090-EXIT.                                                     
044400     EXIT.                                                       
