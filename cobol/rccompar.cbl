000100*****************************************************************
000200*                                                               *
000300*               Reconciliation Batch - Comparator               *
000400*         Compares SYSTEM-A and SYSTEM-B account values         *
000500*                                                               *
000600*****************************************************************
000700*                                                                
000800 IDENTIFICATION          DIVISION.                               
000900*================================                                
001000*                                                                
001100 PROGRAM-ID.             RCCOMPAR.                               
001200*                                                                
001300 AUTHOR.                 R J ASKEW FOR APPLEWOOD COMPUTERS.      
001400*                                                                
001500 INSTALLATION.           APPLEWOOD COMPUTERS - RECON UNIT.       
001600*                                                                
001700 DATE-WRITTEN.           14/06/1987.                             
001800*                                                                
001900 DATE-COMPILED.                                                  
002000*                                                                
002100 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,        
002200*                        VINCENT BRYAN COEN.                     
002300*                        DISTRIBUTED UNDER THE GNU GENERAL       
002400*                        PUBLIC LICENSE.  SEE THE FILE           
002500*                        COPYING FOR DETAILS.                    
002600*                                                                
002700*    REMARKS.            READS THE PAIRED DAILY SNAPSHOT FILE    
002800*                        (SYSTEM-A ARTEMIS AGAINST SYSTEM-B      
002900*                        HYPERLIQUID) AND WRITES ONE COMPARISON  
003000*                        DETAIL RECORD PER ADDRESS/DAY, CARRYING 
003100*                        THE ABSOLUTE AND PERCENTAGE DIFFERENCE  
003200*                        AND THE 0.5% TOLERANCE MATCH FLAG.      
003300*                        NO CONTROL BREAKS - ONE IN, ONE OUT.    
003400*                                                                
003500*    VERSION.            SEE PROG-NAME IN WS.                    
003600*                                                                
003700*    CALLED MODULES.     NONE.                                   
003800*                                                                
003900*    FILES USED.         RCSNAP  - PAIRED SNAPSHOT, INPUT.       
004000*                        RCCOMP  - COMPARISON DETAIL, OUTPUT.    
004100*                                                                
004200*****************************************************************
004300*    CHANGE LOG.                                                 
004400*****************************************************************
004500*    14/06/87 RJA -     CREATED FOR THE ARTEMIS/HYPERLIQUID      
004600*                       PILOT RECONCILIATION RUN.                
004700*    02/09/87 RJA -     ADDED MISSING-FLAG PASS THROUGH FOR      
004800*                       DAYS WITH NO SYSTEM-B SNAPSHOT.          
004900*    21/01/89 KPM -     PCT-DIFF NOW ROUNDED HALF-UP PER         
005000*                       FINANCE REQUEST FC-0234.                 
005100*    11/07/91 KPM -     EXTREME MISMATCH (B-VALUE ZERO, A-VALUE  
005200*                       NOT ZERO) NOW FORCED TO 99999.99 SO IT   
005300*                       SORTS TO THE TOP OF THE WORST-DAY LIST.  
005400*    30/03/94 DWH -     REQUEST RC-0071 - TOLERANCE CONFIRMED    
005500*                       AT 0.5% BY AUDIT, NO CODE CHANGE.        
005600*    08/11/96 DWH -     FILE STATUS CHECKS TIGHTENED AFTER       
005700*                       OVERNIGHT RUN ABENDED ON A SHORT FILE.   
005800*    19/05/98 PJT - Y2K REVIEWED ALL DATE FIELDS - REC-DATE IS   
005900*                       ALREADY CCYY-MM-DD, NO CHANGE REQUIRED.  
006000*    14/01/99 PJT - Y2K FINAL SIGN-OFF, TICKET Y2K-0458.         
006100*    02/10/03 PJT -     RECORD COUNTS NOW DISPLAYED AT EOJ FOR   
006200*                       THE OPERATOR LOG.                        
006300*    27/06/07 SNM -     CONVERTED TO USE ENVDIV.COB COMMON       
006400*                       SPECIAL-NAMES COPYBOOK, REQUEST RC-0112. 
006500*    15/02/12 SNM -     WIDENED CMP-PCT-DIFF TO 9(7)V99 TO       
006600*                       COVER THE EXTREME MISMATCH CONSTANT.     
006700*    09/12/25 VBC -     RE-PLATFORMED ONTO THE NIGHTLY BUILD,    
006800*                       TICKET RC-0309.  NO LOGIC CHANGE.        
006900*    18/01/26 VBC -     ADDED WS-TEST-MODE HOOK FROM UPSI-0      
007000*                       FOR THE QA HARNESS, TICKET RC-0322.      
007050*    07/08/26 CJT -     PCT-DIFF ROUNDING NOW DONE IN ONE        
007060*                       COMPUTE STRAIGHT TO 2 DECIMALS - THE     
007070*                       OLD 4-DECIMAL WORK FIELD TRUNCATED       
007080*                       RATHER THAN ROUNDED ON ITS WAY DOWN      
007090*                       TO CMP-PCT-DIFF.  TICKET RC-0312.        
007100*                                                                
007200*****************************************************************
007300*    COPYRIGHT NOTICE.                                           
007400*                        ***************                        *
007500*                                                                
007600*    THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS RECON-      
007700*    CILIATION SUITE AND IS COPYRIGHT (C) VINCENT B COEN,        
007800*    1987-2026 AND LATER.                                        
007900*                                                                
008000*    THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT      
008100*    AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL         
008200*    PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE            
008300*    FOUNDATION; VERSION 3 AND LATER.  SEE THE FILE COPYING.     
008400*                                                                
008500*****************************************************************
008600*                                                                
008700 ENVIRONMENT             DIVISION.                               
008800*================================                                
008900*                                                                
009000 CONFIGURATION           SECTION.                                
009100 COPY  "ENVDIV.COB".                                             
009200*                                                                
009300 INPUT-OUTPUT            SECTION.                                
009400 FILE-CONTROL.                                                   
009500 COPY  "SELRCSNAP.COB".                                          
009600 COPY  "SELRCCMP.COB".                                           
009700*                                                                
009800 DATA                    DIVISION.                               
009900*================================                                
010000*                                                                
010100 FILE                    SECTION.                                
010200*                                                                
010300 COPY  "FDRCSNAP.COB".                                           
010400 COPY  "FDRCCMP.COB".                                            
010500*                                                                
010600 WORKING-STORAGE SECTION.                                        
010700*------------------------                                        
010800 77  PROG-NAME               PIC X(16) VALUE "RCCOMPAR (1.07)".  
010900*                                                                
011000 01  WS-FILE-STATUSES.                                           
011100     03  RC-SNAP-STATUS      PIC XX    VALUE "00".               
011200     03  RC-CMP-STATUS       PIC XX    VALUE "00".               
011300     03  FILLER              PIC X(10).                          
011400*                                                                
011500*    RUN SWITCHES AND COUNTERS - ALL COMP PER HOUSE              
011600*    STANDARD FOR INTERNAL ACCUMULATORS.                         
011700*                                                                
011800 01  WS-SWITCHES.                                                
011900     03  WS-EOF-SWITCH       PIC X     VALUE "N".                
012000         88  WS-EOF                    VALUE "Y".                
012100     03  FILLER              PIC X(10).                          
012200 01  WS-COUNTERS.                                                
012300     03  WS-RECS-IN          PIC 9(7)  COMP  VALUE ZERO.         
012400     03  WS-RECS-OUT         PIC 9(7)  COMP  VALUE ZERO.         
012500     03  WS-RECS-MISSING     PIC 9(7)  COMP  VALUE ZERO.         
012600     03  FILLER              PIC X(10).                          
012700*                                                                
012800*    WORKING FIELDS FOR THE DIFFERENCE CALCULATION.              
012900*    WS-WORK-VALUE REDEFINED BELOW SO THE ROUTINE CAN BE         
013000*    FED EITHER THE ABS-DIFF OR THE B-VALUE TO STRIP ITS         
013100*    SIGN - SAME IDIOM WS-DATE-FORMATS USES FOR DATES.           
013200*                                                                
013300 01  WS-CALC.                                                    
013400     03  WS-ABS-DIFF         PIC S9(11)V99.                      
013500     03  WS-WORK-VALUE       PIC S9(11)V99.                      
013600     03  WS-WORK-SIGNED      REDEFINES WS-WORK-VALUE             
013700                             PIC S9(11)V99.                      
013800     03  WS-NUMERATOR        PIC S9(11)V99.                      
013900     03  WS-DENOMINATOR      PIC S9(11)V99.                      
014100     03  FILLER              PIC X(10).                          
014200*                                                                
014300 01  WS-REPORT-COUNTS.                                           
014400     03  WS-RECS-IN-ED       PIC ZZZ,ZZ9.                        
014500     03  WS-RECS-OUT-ED      PIC ZZZ,ZZ9.                        
014600     03  WS-RECS-MISS-ED     PIC ZZZ,ZZ9.                        
014700     03  FILLER              PIC X(10).                          
014800*                                                                
014900 PROCEDURE DIVISION.                                             
015000*===================                                             
015100*                                                                
015200 AA000-MAIN              SECTION.                                
015300*                *******************************                *
015400     PERFORM  AA010-INITIALISE.                                  
015500     PERFORM  AA020-READ-SNAP.                                   
015600     PERFORM  AA030-PROCESS-RECORD THRU AA030-EXIT               
015700         UNTIL WS-EOF.                                           
015800     PERFORM  AA090-TERMINATE.                                   
015900     GOBACK.                                                     
016000*                                                                
016100 AA000-EXIT.                                                     
016200     EXIT.                                                       
016300*                                                                
016400 AA010-INITIALISE        SECTION.                                
016500*                *******************************                *
016600*    09/12/25 VBC - FILE STATUS CHECKS ADDED ON BOTH OPENS.       VBC0001
016700     OPEN     INPUT  RC-SNAP-FILE.                               
016800     IF       RC-SNAP-STATUS NOT = "00"                          
016900              DISPLAY  "RCCOMPAR - CANNOT OPEN RCSNAP, STATUS "  
017000                       RC-SNAP-STATUS                            
017100              MOVE     16 TO RETURN-CODE                         
017200              GOBACK                                             
017300     END-IF.                                                     
017400     OPEN     OUTPUT RC-CMP-FILE.                                
017500     IF       RC-CMP-STATUS NOT = "00"                           
017600              DISPLAY  "RCCOMPAR - CANNOT OPEN RCCOMP, STATUS "  
017700                       RC-CMP-STATUS                             
017800              CLOSE    RC-SNAP-FILE                              
017900              MOVE     16 TO RETURN-CODE                         
018000              GOBACK                                             
018100     END-IF.                                                     
018200*                                                                
018300 AA010-EXIT.                                                     
018400     EXIT.                                                       
018500*                                                                
018600 AA020-READ-SNAP         SECTION.                                
018700*                *******************************                *
018800     READ     RC-SNAP-FILE                                       
018900         AT END   MOVE "Y" TO WS-EOF-SWITCH                      
019000     END-READ.                                                   
019100     IF       NOT WS-EOF                                         
019200              ADD      1 TO WS-RECS-IN                           
019300     END-IF.                                                     
019400*                                                                
019500 AA020-EXIT.                                                     
019600     EXIT.                                                       
019700*                                                                
019800 AA030-PROCESS-RECORD    SECTION.                                
019900*                *******************************                *
020000*    BUILD ONE COMPARISON DETAIL RECORD FROM THE SNAPSHOT        
020100*    JUST READ, THEN CHAIN TO THE NEXT READ BEFORE RETURN.       
020200*                                                                
020300     MOVE     SPACES        TO RC-CMP-RECORD.                    
020400     MOVE     SNAP-ADDRESS  TO CMP-ADDRESS.                      
020500     MOVE     SNAP-DATE     TO CMP-DATE.                         
020600     MOVE     SNAP-A-VALUE  TO CMP-A-VALUE.                      
020700     MOVE     SNAP-A-TIME   TO CMP-A-TIME.                       
020800     MOVE     SNAP-B-VALUE  TO CMP-B-VALUE.                      
020900     MOVE     SNAP-B-TIME   TO CMP-B-TIME.                       
021000     MOVE     SNAP-MISS-FLAG TO CMP-MISS-FLAG.                   
021100*                                                                
021200     IF       SNAP-MISS-FLAG = "Y"                               
021300              PERFORM  AA040-MISSING-PAIR                        
021400     ELSE                                                        
021500              PERFORM  AA050-COMPUTE-DIFFERENCE                  
021600     END-IF.                                                     
021700*                                                                
021800     WRITE    RC-CMP-RECORD.                                     
021900     IF       RC-CMP-STATUS NOT = "00"                           
022000              DISPLAY  "RCCOMPAR - WRITE FAILED, STATUS "        
022100                       RC-CMP-STATUS                             
022200              PERFORM  AA090-TERMINATE                           
022300              MOVE     16 TO RETURN-CODE                         
022400              GOBACK                                             
022500     END-IF.                                                     
022600     ADD      1 TO WS-RECS-OUT.                                  
022700     PERFORM  AA020-READ-SNAP.                                   
022800*                                                                
022900 AA030-EXIT.                                                     
023000     EXIT.                                                       
023100*                                                                
023200 AA040-MISSING-PAIR      SECTION.                                
023300*                *******************************                *
023400*    ONE SIDE HAS NO VALUE FOR THIS DAY - PCT/MATCH ARE          
023500*    UNDEFINED AND THE PAIR IS KEPT OUT OF ALL DISTRIBUTIONS     
023600*    DOWNSTREAM.  SEE RC-CMP-RECORD LAYOUT NOTE.                 
023700*                                                                
023800     MOVE     ZERO     TO CMP-ABS-DIFF CMP-PCT-DIFF.             
023900     MOVE     SPACE    TO CMP-MATCH.                             
024000     ADD      1 TO WS-RECS-MISSING.                              
024100*                                                                
024200 AA040-EXIT.                                                     
024300     EXIT.                                                       
024400*                                                                
024500 AA050-COMPUTE-DIFFERENCE SECTION.                               
024600*                ********************************               *
024700*    ABS-DIFF = A-VALUE MINUS B-VALUE, SIGNED.                   
024800*    PCT-DIFF = ABS(ABS-DIFF) / ABS(B-VALUE) * 100,              
024900*    ROUNDED HALF-UP TO 2 DECIMALS.  B-VALUE ZERO IS A           
025000*    SPECIAL CASE HANDLED IN AA060.                              
025010*                                                                
025020*    07/08/26 CJT - COMPUTE NOW ROUNDS STRAIGHT INTO THE         
025030*                   2-DECIMAL CMP-PCT-DIFF.  THE OLD CODE        
025040*                   ROUNDED TO A 4-DECIMAL WORK FIELD FIRST      
025050*                   AND THEN MOVED IT DOWN TO 2 DECIMALS -       
025060*                   A MOVE TRUNCATES, IT DOES NOT ROUND, SO      
025070*                   1.235% CAME OUT 1.23 INSTEAD OF THE          
025080*                   REQUIRED HALF-UP 1.24.  TICKET RC-0312.      
025100*                                                                
025200     COMPUTE  CMP-ABS-DIFF = CMP-A-VALUE - CMP-B-VALUE.          
025300*                                                                
025400     IF       CMP-B-VALUE = ZERO                                 
025500              PERFORM  AA060-ZERO-DENOMINATOR                    
025600     ELSE                                                        
025700              MOVE     CMP-ABS-DIFF  TO WS-WORK-VALUE            
025800              PERFORM  AA070-MAKE-POSITIVE                       
025900              MOVE     WS-WORK-VALUE TO WS-NUMERATOR             
026000              MOVE     CMP-B-VALUE   TO WS-WORK-VALUE            
026100              PERFORM  AA070-MAKE-POSITIVE                       
026200              MOVE     WS-WORK-VALUE TO WS-DENOMINATOR           
026300              COMPUTE  CMP-PCT-DIFF ROUNDED =                    
026400                       (WS-NUMERATOR / WS-DENOMINATOR) * 100     
026600     END-IF.                                                     
026700*                                                                
026800     IF       CMP-PCT-DIFF < 0.50                                
026900              MOVE     "Y" TO CMP-MATCH                          
027000     ELSE                                                        
027100              MOVE     "N" TO CMP-MATCH                          
027200     END-IF.                                                     
027300*                                                                
027400 AA050-EXIT.                                                     
027500     EXIT.                                                       
027600*                                                                
027700 AA060-ZERO-DENOMINATOR  SECTION.                                
027800*                *******************************                *
027900     IF       CMP-A-VALUE = ZERO                                 
028000              MOVE     ZERO TO CMP-PCT-DIFF                      
028100     ELSE                                                        
028200*    11/07/91 KPM - EXTREME MISMATCH CONSTANT.                    KPM0001
028300              MOVE     99999.99 TO CMP-PCT-DIFF                  
028400     END-IF.                                                     
028500*                                                                
028600 AA060-EXIT.                                                     
028700     EXIT.                                                       
028800*                                                                
028900 AA070-MAKE-POSITIVE     SECTION.                                
029000*                *******************************                *
029100*    STRIPS THE SIGN OFF WS-WORK-VALUE IN PLACE - USED FOR       
029200*    BOTH THE NUMERATOR AND DENOMINATOR OF THE PCT CALC.         
029300*                                                                
029400     IF       WS-WORK-VALUE NEGATIVE                             
029500              COMPUTE  WS-WORK-VALUE = WS-WORK-VALUE * -1        
029600     END-IF.                                                     
029700*                                                                
029800 AA070-EXIT.                                                     
029900     EXIT.                                                       
030000*                                                                
030100 AA090-TERMINATE         SECTION.                                
030200*                *******************************                *
030300     CLOSE    RC-SNAP-FILE.                                      
030400     CLOSE    RC-CMP-FILE.                                       
030500     MOVE     WS-RECS-IN      TO WS-RECS-IN-ED.                  
030600     MOVE     WS-RECS-OUT     TO WS-RECS-OUT-ED.                 
030700     MOVE     WS-RECS-MISSING TO WS-RECS-MISS-ED.                
030800     DISPLAY  "RCCOMPAR - SNAPSHOTS READ    - " WS-RECS-IN-ED.   
030900     DISPLAY  "RCCOMPAR - DETAIL RECS WRITE - " WS-RECS-OUT-ED.  
031000     DISPLAY  "RCCOMPAR - MISSING PAIRS     - " WS-RECS-MISS-ED. 
031100*                                                                
031200 AA090-EXIT.                                                     
031300     EXIT.                                                       
