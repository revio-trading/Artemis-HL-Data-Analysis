000100*    FD FOR FLOW-EVENT FILE.                                     
000200 FD  RC-FLO-FILE.                                                
000300 COPY "WSRCFLO.COB".                                             
