000100*    RECORD DEFINITION FOR COMPARISON DETAIL FILE.               
000200*    OUTPUT OF RCCOMPAR - INPUT TO RCNORMAL/RCANLRAW.            
000300*    FILE SIZE 140 BYTES.                                        
000400*                                                                
000500*    CARRIES THE SNAP- FIELDS UNCHANGED PLUS THE                 
000600*    THREE FIELDS RCCOMPAR COMPUTES (ABS-DIFF/                   
000700*    PCT-DIFF/MATCH).  NOTE TO NEXT MAINTAINER - THE             
000800*    RAW ANALYZER BUCKETS PCT-DIFF STRAIGHT OFF THIS             
000900*    FILE AND THE NORMALIZER CARRIES RAW-PCT/RAW-                
001000*    MATCH FORWARD FROM IT, SO THEY HAVE TO LIVE                 
001100*    SOMEWHERE ON DISK BETWEEN THE TWO PROGRAMS.                 
001200*                                                                
001300*    04/12/25 VBC - CREATED.                                      VBC0001
001400*    14/12/25 VBC - ADDED DATE-PARTS AND VALUE-PARTS              VBC0002
001500*                   REDEFINES.                                    VBC0002
001600*                                                                
001700 01  RC-CMP-RECORD.                                              
001800     03  CMP-ADDRESS           PIC X(42).                        
001900     03  CMP-DATE              PIC X(10).                        
002000     03  CMP-DATE-PARTS        REDEFINES CMP-DATE.               
002100         05  CMP-DATE-CCYY     PIC X(4).                         
002200         05  FILLER            PIC X.                            
002300         05  CMP-DATE-MM       PIC XX.                           
002400         05  FILLER            PIC X.                            
002500         05  CMP-DATE-DD       PIC XX.                           
002600     03  CMP-A-VALUE           PIC S9(11)V99.                    
002700     03  CMP-A-VALUE-PARTS     REDEFINES CMP-A-VALUE.            
002800         05  CMP-A-DOLLARS     PIC S9(11).                       
002900         05  CMP-A-CENTS       PIC 99.                           
003000     03  CMP-A-TIME            PIC 9(10).                        
003100     03  CMP-B-VALUE           PIC S9(11)V99.                    
003200     03  CMP-B-VALUE-PARTS     REDEFINES CMP-B-VALUE.            
003300         05  CMP-B-DOLLARS     PIC S9(11).                       
003400         05  CMP-B-CENTS       PIC 99.                           
003500     03  CMP-B-TIME            PIC 9(10).                        
003600     03  CMP-MISS-FLAG         PIC X.                            
003700*    A-VALUE MINUS B-VALUE, SIGNED.                              
003800     03  CMP-ABS-DIFF          PIC S9(11)V99.                    
003900*    UNDEFINED (ZERO) WHEN CMP-MISS-FLAG = Y.                    
004000     03  CMP-PCT-DIFF          PIC 9(7)V99.                      
004100*    Y OR N, SPACE WHEN CMP-MISS-FLAG = Y.                       
004200     03  CMP-MATCH             PIC X.                            
004300     03  FILLER                PIC X(18).                        
