000100*    FD FOR NORMALIZED COMPARISON FILE.                          
000200 FD  RC-NRM-FILE.                                                
000300 COPY "WSRCNRM.COB".                                             
