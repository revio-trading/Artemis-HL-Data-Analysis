000100*    FD FOR PAIRED SNAPSHOT FILE.                                
000200 FD  RC-SNAP-FILE.                                               
000300 COPY "wsrcsnap.cob".                                            
