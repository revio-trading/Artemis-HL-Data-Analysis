000100*    RECORD DEFINITION FOR FLOW-EVENT FILE.                      
000200*    ONE RECORD PER LEDGER EVENT - INPUT TO RCNORMAL.            
000300*    FILE SIZE 90 BYTES.                                         
000400*                                                                
000500*    05/12/25 VBC - CREATED.                                      VBC0001
000600*                                                                
000700 01  RC-FLO-RECORD.                                              
000800     03  FLO-ADDRESS           PIC X(42).                        
000900*    EPOCH SECOND OF THE EVENT.                                  
001000     03  FLO-TIME              PIC 9(10).                        
001100*    DEPOSIT / WITHDRAW / XFER-IN / XFER-OUT.                    
001200     03  FLO-TYPE              PIC X(10).                        
001300*    SIGNED - POSITIVE RAISES SYSTEM-B'S VALUE.                  
001400     03  FLO-AMOUNT            PIC S9(11)V99.                    
001500     03  FLO-AMOUNT-PARTS      REDEFINES FLO-AMOUNT.             
001600         05  FLO-DOLLARS       PIC S9(11).                       
001700         05  FLO-CENTS         PIC 99.                           
001800     03  FILLER                PIC X(15).                        
