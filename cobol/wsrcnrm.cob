000100*    RECORD DEFINITION FOR NORMALIZED COMPARISON FILE.           
000200*    OUTPUT OF RCNORMAL - INPUT TO RCANLNRM.                     
000300*    FILE SIZE 200 BYTES.                                        
000400*                                                                
000500*    CARRIES EVERY CMP- FIELD PLUS THE FLOW-ADJUSTED             
000600*    FIELDS RCNORMAL COMPUTES.  RAW-PCT/RAW-MATCH ARE            
000700*    THE CMP-PCT-DIFF/CMP-MATCH THIS RECORD'S                    
000800*    COMPARISON DETAIL RECORD CARRIED IN, RENAMED                
000900*    HERE SO BOTH RAW AND NORMALIZED FIGURES SIT                 
001000*    SIDE BY SIDE FOR THE IMPROVEMENT SUMMARY IN                 
001100*    RCANLNRM.                                                   
001200*                                                                
001300*    06/12/25 VBC - CREATED.                                      VBC0001
001400*    14/12/25 VBC - ADDED DATE-PARTS AND VALUE-PARTS              VBC0002
001500*                   REDEFINES.                                    VBC0002
001600*                                                                
001700 01  RC-NRM-RECORD.                                              
001800     03  NRM-ADDRESS           PIC X(42).                        
001900     03  NRM-DATE              PIC X(10).                        
002000     03  NRM-DATE-PARTS        REDEFINES NRM-DATE.               
002100         05  NRM-DATE-CCYY     PIC X(4).                         
002200         05  FILLER            PIC X.                            
002300         05  NRM-DATE-MM       PIC XX.                           
002400         05  FILLER            PIC X.                            
002500         05  NRM-DATE-DD       PIC XX.                           
002600     03  NRM-A-VALUE           PIC S9(11)V99.                    
002700     03  NRM-A-VALUE-PARTS     REDEFINES NRM-A-VALUE.            
002800         05  NRM-A-DOLLARS     PIC S9(11).                       
002900         05  NRM-A-CENTS       PIC 99.                           
003000     03  NRM-A-TIME            PIC 9(10).                        
003100*    SYSTEM-B VALUE, UNADJUSTED.                                 
003200     03  NRM-B-VALUE           PIC S9(11)V99.                    
003300     03  NRM-B-VALUE-PARTS     REDEFINES NRM-B-VALUE.            
003400         05  NRM-B-DOLLARS     PIC S9(11).                       
003500         05  NRM-B-CENTS       PIC 99.                           
003600     03  NRM-B-TIME            PIC 9(10).                        
003700     03  NRM-MISS-FLAG         PIC X.                            
003800*    RAW ABS DIFF, CARRIED FORWARD.                              
003900     03  NRM-ABS-DIFF          PIC S9(11)V99.                    
004000*    RAW PCT DIFF, CARRIED FORWARD.                              
004100     03  NRM-PCT-DIFF          PIC 9(7)V99.                      
004200*    RAW MATCH FLAG, CARRIED FORWARD.                            
004300     03  NRM-MATCH             PIC X.                            
004400*    SYSTEM-B VALUE AFTER FLOW ADJUSTMENT.                       
004500     03  NRM-B-NORM-VALUE      PIC S9(11)V99.                    
004600     03  NRM-B-NORM-PARTS      REDEFINES NRM-B-NORM-VALUE.       
004700         05  NRM-B-NORM-DOLLARS PIC S9(11).                      
004800         05  NRM-B-NORM-CENTS   PIC 99.                          
004900*    NET SIGNED CASH FLOW APPLIED.                               
005000     03  NRM-FLOW-ADJUSTMENT   PIC S9(11)V99.                    
005100*    LEDGER EVENTS COUNTED IN THE GAP WINDOW.                    
005200     03  NRM-EVENTS-IN-GAP     PIC 9(5).                         
005300*    ALIAS OF NRM-PCT-DIFF, KEPT FOR REPORT CLARITY.             
005400     03  NRM-RAW-PCT           PIC 9(7)V99.                      
005500*    ALIAS OF NRM-MATCH, KEPT FOR REPORT CLARITY.                
005600     03  NRM-RAW-MATCH         PIC X.                            
005700*    POST-NORMALIZATION DIFFERENCE PERCENTAGE.                   
005800     03  NRM-NORM-PCT          PIC 9(7)V99.                      
005900*    POST-NORMALIZATION MATCH FLAG.                              
006000     03  NRM-NORM-MATCH        PIC X.                            
006100*    POST-NORMALIZATION ABSOLUTE DIFFERENCE.                     
006200     03  NRM-NORM-ABS          PIC S9(11)V99.                    
006300     03  FILLER                PIC X(14).                        
