000100*    SELECT FOR NORMALIZED COMPARISON FILE - OUT OF              
000200*    RCNORMAL, IN TO RCANLNRM.                                   
000300     SELECT   RC-NRM-FILE  ASSIGN      "RCNORM"                  
000400                           ORGANIZATION LINE SEQUENTIAL          
000500                           STATUS       RC-NRM-STATUS.           
