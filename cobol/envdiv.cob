000100*    SHARED CONFIGURATION / SPECIAL-NAMES FOR THE                
000200*    RECONCILIATION (RC) SUITE.                                  
000300*    COPIED BY EVERY RCNNN PROGRAM SO THAT PRINTER               
000400*    CONTROL, CLASS TESTS AND THE UPSI TEST SWITCH               
000500*    STAY IDENTICAL ACROSS THE SUITE - SAME HABIT AS             
000600*    THE REST OF ACAS.                                           
000700*                                                                
000800*    09/12/25 VBC - CREATED FOR RC (RECONCILIATION)               VBC0001
000900*                   SUITE.                                        VBC0001
001000*    02/01/26 VBC - ADDED UPSI-0 TEST SWITCH FOR RUN              VBC0002
001100*                   TIME TEST MODE.                               VBC0002
001200*                                                                
001300 CONFIGURATION            SECTION.                               
001400 SOURCE-COMPUTER.         RC-NIGHTLY-HOST.                       
001500 OBJECT-COMPUTER.         RC-NIGHTLY-HOST.                       
001600 SPECIAL-NAMES.                                                  
001700     C01                  IS  TOP-OF-FORM                        
001800     CLASS  RC-NUMERIC    IS  "0" THRU "9"                       
001900     CLASS  RC-HEX-UC     IS  "0" THRU "9" "A" THRU "F"          
002000     UPSI-0 ON  STATUS    IS  RC-TEST-MODE                       
002100            OFF STATUS    IS  RC-LIVE-MODE.                      
