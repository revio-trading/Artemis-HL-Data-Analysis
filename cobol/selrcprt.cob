000100*    SELECT FOR RECONCILIATION REPORT PRINT FILE,                
000200*    132 COLUMNS LANDSCAPE.                                      
000300     SELECT   PRINT-FILE   ASSIGN      "RCPRINT"                 
000400                           ORGANIZATION LINE SEQUENTIAL          
000500                           STATUS       PRINT-STATUS.            
