000100*    RECORD DEFINITION FOR PAIRED SNAPSHOT FILE.                 
000200*    ONE RECORD PER ADDRESS / CALENDAR DAY, AS LANDED            
000300*    FROM THE NIGHTLY EXTRACT - LINE SEQUENTIAL.                 
000400*    FILE SIZE 110 BYTES.                                        
000500*                                                                
000600*    THESE FIELD DEFINITIONS MAY NEED CHANGING.                  
000700*                                                                
000800*    04/12/25 VBC - CREATED.                                      VBC0001
000900*    14/12/25 VBC - ADDED DATE-PARTS REDEFINE FOR                 VBC0002
001000*                   POSSIBLE FUTURE DAY/MONTH CONTROL             VBC0002
001100*                   BREAKS.                                       VBC0002
001200*                                                                
001300 01  RC-SNAP-RECORD.                                             
001400*    0X-PREFIXED HEX ACCOUNT ADDRESS.                            
001500     03  SNAP-ADDRESS          PIC X(42).                        
001600*    CALENDAR DAY, CCYY-MM-DD.                                   
001700     03  SNAP-DATE             PIC X(10).                        
001800     03  SNAP-DATE-PARTS       REDEFINES SNAP-DATE.              
001900         05  SNAP-DATE-CCYY    PIC X(4).                         
002000         05  FILLER            PIC X.                            
002100         05  SNAP-DATE-MM      PIC XX.                           
002200         05  FILLER            PIC X.                            
002300         05  SNAP-DATE-DD      PIC XX.                           
002400*    SYSTEM-A (ARTEMIS) ACCOUNT VALUE IN DOLLARS.                
002500     03  SNAP-A-VALUE          PIC S9(11)V99.                    
002600     03  SNAP-A-VALUE-PARTS    REDEFINES SNAP-A-VALUE.           
002700         05  SNAP-A-DOLLARS    PIC S9(11).                       
002800         05  SNAP-A-CENTS      PIC 99.                           
002900*    EPOCH SECOND OF THE SYSTEM-A SNAPSHOT.                      
003000     03  SNAP-A-TIME           PIC 9(10).                        
003100*    SYSTEM-B (HYPERLIQUID) RAW ACCOUNT VALUE.                   
003200     03  SNAP-B-VALUE          PIC S9(11)V99.                    
003300     03  SNAP-B-VALUE-PARTS    REDEFINES SNAP-B-VALUE.           
003400         05  SNAP-B-DOLLARS    PIC S9(11).                       
003500         05  SNAP-B-CENTS      PIC 99.                           
003600*    EPOCH SECOND OF THE SYSTEM-B SNAPSHOT.                      
003700     03  SNAP-B-TIME           PIC 9(10).                        
003800*    Y WHEN ONE SIDE HAS NO VALUE FOR THIS DAY - SET             
003900*    UPSTREAM BY THE EXTRACT, NOT DERIVED IN HERE.               
004000     03  SNAP-MISS-FLAG        PIC X.                            
004100     03  FILLER                PIC X(11).                        
