000100*    SELECT FOR COMPARISON DETAIL FILE - OUT OF                  
000200*    RCCOMPAR, IN TO RCNORMAL AND RCANLRAW.                      
000300     SELECT   RC-CMP-FILE  ASSIGN      "RCCOMP"                  
000400                           ORGANIZATION LINE SEQUENTIAL          
000500                           STATUS       RC-CMP-STATUS.           
