000100*    FD FOR COMPARISON DETAIL FILE.                              
000200 FD  RC-CMP-FILE.                                                
000300 COPY "WSRCCMP.COB".                                             
