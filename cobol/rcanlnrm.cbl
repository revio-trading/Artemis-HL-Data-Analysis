000100*****************************************************************
000200*                                                               *
000300*            Reconciliation Batch - Normalized Analyzer         *
000400*    Buckets, ranks and improvement-tracks the post-norm diffs  *
000500*                                                               *
000600*****************************************************************
000700*                                                                
000800 IDENTIFICATION          DIVISION.                               
000900*================================                                
001000*                                                                
001100 PROGRAM-ID.             RCANLNRM.                               
001200*                                                                
001300 AUTHOR.                 R J ASKEW FOR APPLEWOOD COMPUTERS.      
001400*                                                                
001500 INSTALLATION.           APPLEWOOD COMPUTERS - RECON UNIT.       
001600*                                                                
001700 DATE-WRITTEN.           03/12/1987.                             
001800*                                                                
001900 DATE-COMPILED.                                                  
002000*                                                                
002100 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,        
002200*                        VINCENT BRYAN COEN.                     
002300*                        DISTRIBUTED UNDER THE GNU GENERAL       
002400*                        PUBLIC LICENSE.  SEE THE FILE           
002500*                        COPYING FOR DETAILS.                    
002600*                                                                
002700*    REMARKS.            SAME REPORTING AS RCANLRAW BUT OVER     
002800*                        THE NORMALIZED COMPARISON FILE, PLUS    
002900*                        THE FIXED-BY/WORSENED-BY NORMALIZATION  
003000*                        IMPROVEMENT SUMMARY AND THE FLOW        
003100*                        ADJUSTMENT COLUMN ON THE WORST-20       
003200*                        TABLE THE AUDIT COMMITTEE ASKED FOR.    
003300*                                                                
003400*    VERSION.            SEE PROG-NAME IN WS.                    
003500*                                                                
003600*    CALLED MODULES.     NONE.                                   
003700*                                                                
003800*    FILES USED.         RCNORM  - NORMALIZED DETAIL, INPUT.     
003900*                        RCPRINT - RECONCILIATION REPORT,        
004000*                                  OUTPUT, 132 COLUMNS.          
004100*                                                                
004200*****************************************************************
004300*    CHANGE LOG.                                                 
004400*****************************************************************
004500*    03/12/87 RJA -     CREATED, MIRRORING RCANLRAW'S BUCKET     
004600*                       AND TOP-20 LOGIC OVER NRM-NORM-PCT.      
004700*    11/01/88 RJA -     IMPROVEMENT SUMMARY ADDED AFTER THE      
004800*                       AUDIT COMMITTEE ASKED HOW MANY PAIRS     
004900*                       THE NORMALIZATION ACTUALLY FIXED.        
005000*    17/11/90 KPM -     WORST-ADDRESS AVERAGE PCT NOW CARRIED    
005100*                       IN THE TABLE, REQUEST RC-0097 (SAME      
005200*                       CHANGE AS MADE TO RCANLRAW).             
005300*    09/06/93 DWH -     BAR COLUMN WIDENED TO 50 CHARACTERS,     
005400*                       TO MATCH RCANLRAW.                       
005500*    22/02/96 DWH -     MISSING-COUNT NOW PRINTED IN THE         
005600*                       HEADER BLOCK, REQUEST RC-0103.           
005700*    23/06/98 PJT - Y2K REVIEWED NRM-DATE - ALREADY CCYY-MM-DD,  
005800*                       NO CHANGE REQUIRED.                      
005900*    11/01/99 PJT - Y2K FINAL SIGN-OFF, TICKET Y2K-0461.         
006000*    30/09/02 PJT -     DIVIDE-BY-ZERO TRAP ADDED ROUND THE      
006100*                       SHARE % CALCULATION FOR AN EMPTY RUN.    
006200*    04/03/09 SNM -     CONVERTED TO USE ENVDIV.COB COMMON       
006300*                       SPECIAL-NAMES COPYBOOK, REQUEST RC-0112. 
006400*    09/12/25 VBC -     RE-PLATFORMED ONTO THE NIGHTLY BUILD,    
006410*                       TICKET RC-0309.  NO LOGIC CHANGE.        
006420*    07/08/26 CJT -     BAR-CHART LOOP WAS REUSING THE           
006430*                       WORST-ADDRESS SUBSCRIPTS AND ZEROING     
006440*                       WS-ADDR-COUNT-USED, SO THE TOP-20        
006450*                       ADDRESS TABLE PRINTED NO DATA ROWS.      
006460*                       GIVEN ITS OWN WS-BAR-CONTROL PAIR.       
006470*                       ALSO, WP-ADJ NOW PRINTS AN UNSIGNED      
006480*                       "0" RATHER THAN "+0" WHEN THE FLOW       
006490*                       ADJUSTMENT IS ZERO.  TICKET RC-0311.     
006510*    07/08/26 CJT -     WORST-PAIR PRINT LINE NOW ROUNDS THE     
006520*                       A-VALUE/B-NORM AMOUNTS TO THE NEAREST    
006530*                       WHOLE DOLLAR BEFORE THE MOVE - A PLAIN   
006540*                       MOVE INTO THE EDITED FIELD TRUNCATED     
006550*                       THE CENTS, TICKET RC-0312.               
006600*                                                                
006700*****************************************************************
006800*    COPYRIGHT NOTICE.                                           
006900*    ****************                                            
007000*                                                                
007100*    THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS RECON-      
007200*    CILIATION SUITE AND IS COPYRIGHT (C) VINCENT B COEN,        
007300*    1987-2026 AND LATER.                                        
007400*                                                                
007500*    THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT      
007600*    AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL         
007700*    PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE            
007800*    FOUNDATION; VERSION 3 AND LATER.  SEE THE FILE COPYING.     
007900*                                                                
008000*****************************************************************
008100*                                                                
008200 ENVIRONMENT             DIVISION.                               
008300*================================                                
008400*                                                                
008500 CONFIGURATION           SECTION.                                
008600 COPY  "ENVDIV.COB".                                             
008700*                                                                
008800 INPUT-OUTPUT            SECTION.                                
008900 FILE-CONTROL.                                                   
009000 COPY  "SELRCNRM.COB".                                           
009100 COPY  "SELRCPRT.COB".                                           
009200*                                                                
009300 DATA                    DIVISION.                               
009400*================================                                
009500*                                                                
009600 FILE                    SECTION.                                
009700*                                                                
009800 COPY  "FDRCNRM.COB".                                            
009900 COPY  "FDRCPRT.COB".                                            
010000*                                                                
010100 WORKING-STORAGE SECTION.                                        
010200*------------------------                                        
010300 77  PROG-NAME               PIC X(16) VALUE "RCANLNRM (1.04)".  
010400*                                                                
010500 01  WS-FILE-STATUSES.                                           
010600     03  RC-NRM-STATUS       PIC XX    VALUE "00".               
010700     03  PRINT-STATUS        PIC XX    VALUE "00".               
010800     03  FILLER              PIC X(10).                          
010900*                                                                
011000 01  WS-SWITCHES.                                                
011100     03  WS-EOF-SWITCH       PIC X     VALUE "N".                
011200         88  WS-EOF                    VALUE "Y".                
011300     03  WS-FIRST-REC-SWITCH PIC X     VALUE "Y".                
011400         88  WS-FIRST-RECORD           VALUE "Y".                
011500     03  FILLER              PIC X(10).                          
011600*                                                                
011700 01  WS-COUNTERS.                                                
011800     03  WS-RECS-IN          PIC 9(7)  COMP  VALUE ZERO.         
011900     03  WS-FIXED-COUNT      PIC 9(7)  COMP  VALUE ZERO.         
012000     03  WS-WORSENED-COUNT   PIC 9(7)  COMP  VALUE ZERO.         
012100     03  FILLER              PIC X(10).                          
012200*                                                                
012300*    SEVERITY BUCKET TABLE AND LABELS - SHARED LAYOUT,           
012400*    SEE WSRCBKT.COB FOR THE NOTE ON THE REDEFINES TRICK.        
012500*                                                                
012600 COPY  "WSRCBKT.COB".                                            
012700*                                                                
012800*    RUNNING CONTROL-BREAK FIELDS - ONE ADDRESS'S MISMATCH       
012900*    TALLY AT A TIME, SINCE RCNORM ARRIVES ADDRESS-ASCENDING     
013000*    SO EVERY DAY FOR ONE ADDRESS SITS IN ONE UNBROKEN RUN.      
013100*                                                                
013200 01  WS-CONTROL-BREAK.                                           
013300     03  WS-CURR-ADDRESS     PIC X(42) VALUE SPACES.             
013400     03  WS-CURR-MISMATCH-COUNT                                  
013500                             PIC 9(7)  COMP  VALUE ZERO.         
013600     03  WS-CURR-PCT-SUM     PIC S9(9)V99   VALUE ZERO.          
013700     03  FILLER              PIC X(10).                          
013800*                                                                
013900*    AVERAGE-PCT WORKING FIELD, REDEFINED FOR THE SAME           
014000*    REASON WS-WORK-VALUE IS REDEFINED IN RCCOMPAR - KEPT        
014100*    SPARE FOR A SIGN CHECK IF A FUTURE AUDIT EVER ALLOWS        
014200*    NEGATIVE PCT-DIFF THROUGH.                                  
014300*                                                                
014400 01  WS-CALC.                                                    
014500     03  WS-AVG-PCT          PIC S9(7)V99.                       
014600     03  WS-AVG-WORK         PIC S9(9)V99.                       
014700     03  WS-AVG-REDEF        REDEFINES WS-AVG-WORK               
014800                             PIC S9(9)V99.                       
014820*                                                                
014830*    07/08/26 CJT - ROUNDED WHOLE-DOLLAR WORK FIELD FOR          
014840*                   AA093'S WORST-PAIR PRINT LINE - A PLAIN      
014850*                   MOVE OF A 2-DECIMAL AMOUNT INTO THE          
014860*                   WHOLE-DOLLAR EDITED PICTURE TRUNCATES        
014870*                   THE CENTS INSTEAD OF ROUNDING THEM,          
014880*                   TICKET RC-0312.                              
014890     03  WS-DOLLAR-WORK      PIC S9(11).                         
014900     03  FILLER              PIC X(10).                          
015000*                                                                
015100*    TOP-20 WORST SINGLE-DAY MISMATCH TABLE - INSERTION          
015200*    SORTED DESCENDING BY NORM-PCT AS RECORDS ARRIVE, SO         
015300*    NO SEPARATE SORT PASS IS NEEDED AT END OF FILE.             
015400*                                                                
015500 01  WS-WORST-PAIR-TABLE.                                        
015600     03  WS-WORST-ENTRY      OCCURS 20.                          
015700         05  WS-WORST-ADDRESS PIC X(42).                         
015800         05  WS-WORST-DATE   PIC X(10).                          
015900         05  WS-WORST-A-VALUE PIC S9(11)V99.                     
016000         05  WS-WORST-B-NORM PIC S9(11)V99.                      
016100         05  WS-WORST-ADJ    PIC S9(11)V99.                      
016200         05  WS-WORST-PCT    PIC 9(7)V99.                        
016300     03  FILLER              PIC X(10).                          
016400 01  WS-WORST-CONTROL.                                           
016500     03  WS-WORST-COUNT      PIC 99    COMP  VALUE ZERO.         
016600     03  WS-WORST-SUB        PIC 99    COMP  VALUE ZERO.         
016700     03  WS-WORST-SHIFT-SUB  PIC 99    COMP  VALUE ZERO.         
016800     03  FILLER              PIC X(10).                          
016900*                                                                
017000*    TOP-20 WORST-ADDRESS TABLE - INSERTION SORTED               
017100*    DESCENDING BY MISMATCH-DAY COUNT, LOADED ONE ENTRY          
017200*    PER CONTROL BREAK ON RCNORM'S ADDRESS KEY.                  
017300*                                                                
017400 01  WS-ADDR-TABLE.                                              
017500     03  WS-ADDR-ENTRY       OCCURS 20.                          
017600         05  WS-ADDR-KEY     PIC X(42).                          
017700         05  WS-ADDR-COUNT   PIC 9(7)  COMP.                     
017800         05  WS-ADDR-AVG-PCT PIC S9(7)V99.                       
017900     03  FILLER              PIC X(10).                          
018000 01  WS-ADDR-CONTROL.                                            
018100     03  WS-ADDR-COUNT-USED  PIC 99    COMP  VALUE ZERO.         
018200     03  WS-ADDR-SUB         PIC 99    COMP  VALUE ZERO.         
018300     03  WS-ADDR-SHIFT-SUB   PIC 99    COMP  VALUE ZERO.         
018400     03  FILLER              PIC X(10).                          
018410*                                                                
018420*    07/08/26 CJT - BAR-DRAWING LOOP WAS BORROWING THE           
018430*                   WS-ADDR- FIELDS ABOVE, AND ZEROING           
018440*                   WS-ADDR-COUNT-USED AFTER EVERY BUCKET        
018450*                   WITH A 2% OR BETTER SHARE - WHICH WIPED      
018460*                   OUT THE WORST-ADDRESS PRINT LOOP LIMIT       
018470*                   BEFORE AA094 EVER RAN.  TICKET RC-0311.      
018480*                   OWN SUBSCRIPT PAIR GIVEN BELOW SO THE        
018490*                   BAR CHART CAN NO LONGER CLOBBER THE          
018491*                   WORST-ADDRESS TABLE'S PRINT LOOP LIMIT.      
018492*                                                                
018493 01  WS-BAR-CONTROL.                                             
018494     03  WS-BAR-LIMIT        PIC 99    COMP  VALUE ZERO.         
018495     03  WS-BAR-SUB          PIC 99    COMP  VALUE ZERO.         
018496     03  FILLER              PIC X(10).                          
018500*                                                                
018600*    PRINT LINE TEMPLATES - ONE GROUP PER REPORT LINE            
018700*    SHAPE, BUILT IN WORKING STORAGE THEN MOVED TO               
018800*    PRINT-LINE (132 COLS) BEFORE THE WRITE.                     
018900*                                                                
019000 01  WS-HDR-LINE-1.                                              
019100     03  FILLER              PIC X(5)  VALUE SPACES.             
019200     03  HL1-TITLE           PIC X(40) VALUE                     
019300         "MISMATCH DISTRIBUTION (NORMALIZED)".                   
019400     03  FILLER              PIC X(87) VALUE SPACES.             
019500 01  WS-HDR-LINE-2.                                              
019600     03  FILLER              PIC X(5)  VALUE SPACES.             
019700     03  FILLER              PIC X(20) VALUE                     
019800         "TOTAL COMPARED    : ".                                 
019900     03  HL2-TOTAL           PIC ZZZ,ZZ9.                        
020000     03  FILLER              PIC X(94) VALUE SPACES.             
020100 01  WS-HDR-LINE-3.                                              
020200     03  FILLER              PIC X(5)  VALUE SPACES.             
020300     03  FILLER              PIC X(20) VALUE                     
020400         "MISSING PAIRS     : ".                                 
020500     03  HL3-MISSING         PIC ZZZ,ZZ9.                        
020600     03  FILLER              PIC X(94) VALUE SPACES.             
020700*                                                                
020800 01  WS-DIST-LINE.                                               
020900     03  FILLER              PIC X(3)  VALUE SPACES.             
021000     03  DL-LABEL            PIC X(20).                          
021100     03  FILLER              PIC X(2)  VALUE SPACES.             
021200     03  DL-COUNT            PIC ZZZ,ZZ9.                        
021300     03  FILLER              PIC X(3)  VALUE SPACES.             
021400     03  DL-SHARE            PIC ZZZZ9.9.                        
021500     03  FILLER              PIC X(1)  VALUE SPACES.             
021600     03  FILLER              PIC X(1)  VALUE "%".                
021700     03  FILLER              PIC X(3)  VALUE SPACES.             
021800     03  DL-BAR              PIC X(50).                          
021900     03  FILLER              PIC X(35) VALUE SPACES.             
022000*                                                                
022100*    IMPROVEMENT SUMMARY - PRINTED AFTER THE DISTRIBUTION        
022200*    TABLE, NORMALIZED REPORT ONLY.  COUNTS ARE FLIPS            
022300*    BETWEEN NRM-RAW-MATCH AND NRM-NORM-MATCH.                   
022400*                                                                
022500 01  WS-IMP-HDR-LINE.                                            
022600     03  FILLER              PIC X(5)  VALUE SPACES.             
022700     03  FILLER              PIC X(60) VALUE                     
022800         "NORMALIZATION IMPROVEMENT SUMMARY".                    
022900     03  FILLER              PIC X(67) VALUE SPACES.             
023000 01  WS-IMP-LINE-1.                                              
023100     03  FILLER              PIC X(5)  VALUE SPACES.             
023200     03  FILLER              PIC X(32) VALUE                     
023300         "PAIRS FIXED BY NORMALIZATION  : ".                     
023400     03  IL1-FIXED           PIC ZZZ,ZZ9.                        
023500     03  FILLER              PIC X(87) VALUE SPACES.             
023600 01  WS-IMP-LINE-2.                                              
023700     03  FILLER              PIC X(5)  VALUE SPACES.             
023800     03  FILLER              PIC X(32) VALUE                     
023900         "PAIRS WORSENED BY NORMALIZATION: ".                    
024000     03  IL2-WORSENED        PIC ZZZ,ZZ9.                        
024100     03  FILLER              PIC X(87) VALUE SPACES.             
024200*                                                                
024300 01  WS-WP-HDR-LINE.                                             
024400     03  FILLER              PIC X(5)  VALUE SPACES.             
024500     03  FILLER              PIC X(60) VALUE                     
024600         "TOP 20 WORST SINGLE-DAY MISMATCHES".                   
024700     03  FILLER              PIC X(67) VALUE SPACES.             
024800*                                                                
024900*    WIDENED OVER RCANLRAW'S LAYOUT TO CARRY B-NORM-VALUE        
025000*    AND THE SIGNED FLOW ADJUSTMENT APPLIED TO THAT PAIR.        
025100*                                                                
025200 01  WS-WP-LINE.                                                 
025300     03  FILLER              PIC X(3)  VALUE SPACES.             
025400     03  WP-ADDRESS          PIC X(13).                          
025500     03  FILLER              PIC X(2)  VALUE SPACES.             
025600     03  WP-DATE             PIC X(10).                          
025700     03  FILLER              PIC X(2)  VALUE SPACES.             
025800     03  WP-A-VALUE          PIC -Z,ZZZ,ZZZ,ZZ9.                 
025900     03  FILLER              PIC X(2)  VALUE SPACES.             
026000     03  WP-B-NORM           PIC -Z,ZZZ,ZZZ,ZZ9.                 
026100     03  FILLER              PIC X(2)  VALUE SPACES.             
026200     03  WP-ADJ              PIC +Z,ZZZ,ZZZ,ZZ9.                 
026210*                                                                
026220*    07/08/26 CJT - SPEC CALLS FOR AN UNSIGNED "0" WHEN          
026230*                   THE ADJUSTMENT IS ZERO - A FLOATING          
026240*                   "+" STILL PRINTS "+0" ON ITS OWN, SO         
026250*                   WP-ADJ-ZERO BELOW GIVES AA093 AN             
026260*                   UNSIGNED VIEW TO MOVE INTO INSTEAD           
026270*                   WHEN THE VALUE IS ZERO.  TICKET RC-0311.     
026280     03  WP-ADJ-ZERO         REDEFINES WP-ADJ                    
026290                             PIC Z(13)9.                         
026300     03  FILLER              PIC X(2)  VALUE SPACES.             
026400     03  WP-PCT              PIC ZZZZ9.9.                        
026500     03  FILLER              PIC X(1)  VALUE "%".                
026600     03  FILLER              PIC X(46) VALUE SPACES.             
026700*                                                                
026800 01  WS-WA-HDR-LINE.                                             
026900     03  FILLER              PIC X(5)  VALUE SPACES.             
027000     03  FILLER              PIC X(60) VALUE                     
027100         "TOP 20 ADDRESSES BY MISMATCH-DAY COUNT".               
027200     03  FILLER              PIC X(67) VALUE SPACES.             
027300*                                                                
027400 01  WS-WA-LINE.                                                 
027500     03  FILLER              PIC X(3)  VALUE SPACES.             
027600     03  WA-ADDRESS          PIC X(42).                          
027700     03  FILLER              PIC X(3)  VALUE SPACES.             
027800     03  WA-COUNT            PIC ZZZ,ZZ9.                        
027900     03  FILLER              PIC X(3)  VALUE SPACES.             
028000     03  WA-AVG-PCT          PIC ZZZZ9.9.                        
028100     03  FILLER              PIC X(1)  VALUE "%".                
028200     03  FILLER              PIC X(65) VALUE SPACES.             
028300*                                                                
028400 01  WS-RULE-LINE.                                               
028500     03  FILLER              PIC X(132) VALUE ALL "=".           
028600 01  WS-DASH-LINE.                                               
028700     03  FILLER              PIC X(132) VALUE ALL "-".           
028800*                                                                
028900 PROCEDURE DIVISION.                                             
029000*===================                                             
029100*                                                                
029200 AA000-MAIN              SECTION.                                
029300*********************************                                
029400     PERFORM  AA010-INITIALISE.                                  
029500     PERFORM  AA020-READ-NRM.                                    
029600     PERFORM  AA030-PROCESS-RECORD THRU AA030-EXIT               
029700         UNTIL WS-EOF.                                           
029800     PERFORM  AA037-FLUSH-ADDRESS.                               
029900     PERFORM  AA090-PRINT-REPORT.                                
030000     PERFORM  AA099-TERMINATE.                                   
030100     GOBACK.                                                     
030200*                                                                
030300 AA000-EXIT.                                                     
030400     EXIT.                                                       
030500*                                                                
030600 AA010-INITIALISE        SECTION.                                
030700*********************************                                
030800     OPEN     INPUT  RC-NRM-FILE.                                
030900     IF       RC-NRM-STATUS NOT = "00"                           
031000              DISPLAY  "RCANLNRM - CANNOT OPEN RCNORM, STATUS "  
031100                       RC-NRM-STATUS                             
031200              MOVE     16 TO RETURN-CODE                         
031300              GOBACK                                             
031400     END-IF.                                                     
031500     OPEN     OUTPUT PRINT-FILE.                                 
031600     IF       PRINT-STATUS NOT = "00"                            
031700              DISPLAY  "RCANLNRM - CANNOT OPEN RCPRINT, STATUS " 
031800                       PRINT-STATUS                              
031900              CLOSE    RC-NRM-FILE                               
032000              MOVE     16 TO RETURN-CODE                         
032100              GOBACK                                             
032200     END-IF.                                                     
032300*                                                                
032400 AA010-EXIT.                                                     
032500     EXIT.                                                       
032600*                                                                
032700 AA020-READ-NRM           SECTION.                               
032800*********************************                                
032900     READ     RC-NRM-FILE                                        
033000         AT END   MOVE "Y" TO WS-EOF-SWITCH                      
033100     END-READ.                                                   
033200     IF       NOT WS-EOF                                         
033300              ADD      1 TO WS-RECS-IN                           
033400     END-IF.                                                     
033500*                                                                
033600 AA020-EXIT.                                                     
033700     EXIT.                                                       
033800*                                                                
033900 AA030-PROCESS-RECORD     SECTION.                               
034000*********************************                                
034100     IF       NRM-MISS-FLAG = "Y"                                
034200              ADD      1 TO WS-MISSING-COUNT                     
034300     ELSE                                                        
034400              PERFORM  AA035-CONTROL-BREAK-CHECK                 
034500              ADD      1 TO WS-TOTAL-COMPARED                    
034600              PERFORM  AA040-BUCKET-RECORD                       
034700              PERFORM  AA042-CHECK-IMPROVEMENT                   
034800              IF       NRM-NORM-MATCH = "N"                      
034900                       PERFORM  AA050-ACCUM-MISMATCH             
035000                       PERFORM  AA060-INSERT-WORST-PAIR          
035100              END-IF                                             
035200     END-IF.                                                     
035300     PERFORM  AA020-READ-NRM.                                    
035400*                                                                
035500 AA030-EXIT.                                                     
035600     EXIT.                                                       
035700*                                                                
035800 AA035-CONTROL-BREAK-CHECK SECTION.                              
035900*********************************                                
036000     IF       WS-FIRST-RECORD                                    
036100              MOVE     NRM-ADDRESS TO WS-CURR-ADDRESS            
036200              MOVE     "N" TO WS-FIRST-REC-SWITCH                
036300     ELSE                                                        
036400              IF       NRM-ADDRESS NOT = WS-CURR-ADDRESS         
036500                       PERFORM  AA037-FLUSH-ADDRESS              
036600                       MOVE     NRM-ADDRESS TO WS-CURR-ADDRESS   
036700              END-IF                                             
036800     END-IF.                                                     
036900*                                                                
037000 AA035-EXIT.                                                     
037100     EXIT.                                                       
037200*                                                                
037300 AA037-FLUSH-ADDRESS      SECTION.                               
037400*********************************                                
037500*    CLOSES OFF THE RUNNING ADDRESS ACCUMULATOR - CALLED         
037600*    ON EVERY ADDRESS CHANGE AND ONCE MORE AFTER THE LAST        
037700*    RECORD TO FLUSH THE FINAL ADDRESS.                          
037800*                                                                
037900     IF       WS-CURR-MISMATCH-COUNT > ZERO                      
038000              COMPUTE  WS-AVG-PCT ROUNDED =                      
038100                       WS-CURR-PCT-SUM / WS-CURR-MISMATCH-COUNT  
038200              PERFORM  AA065-INSERT-WORST-ADDRESS                
038300     END-IF.                                                     
038400     MOVE     ZERO TO WS-CURR-MISMATCH-COUNT WS-CURR-PCT-SUM.    
038500*                                                                
038600 AA037-EXIT.                                                     
038700     EXIT.                                                       
038800*                                                                
038900 AA040-BUCKET-RECORD      SECTION.                               
039000*********************************                                
039100     IF       NRM-NORM-PCT < 0.50                                
039200              MOVE     1 TO WS-BUCKET-SUB                        
039300     ELSE                                                        
039400         IF       NRM-NORM-PCT < 1                               
039500              MOVE     2 TO WS-BUCKET-SUB                        
039600         ELSE                                                    
039700         IF       NRM-NORM-PCT < 5                               
039800              MOVE     3 TO WS-BUCKET-SUB                        
039900         ELSE                                                    
040000         IF       NRM-NORM-PCT < 10                              
040100              MOVE     4 TO WS-BUCKET-SUB                        
040200         ELSE                                                    
040300         IF       NRM-NORM-PCT < 25                              
040400              MOVE     5 TO WS-BUCKET-SUB                        
040500         ELSE                                                    
040600         IF       NRM-NORM-PCT < 50                              
040700              MOVE     6 TO WS-BUCKET-SUB                        
040800         ELSE                                                    
040900         IF       NRM-NORM-PCT < 100                             
041000              MOVE     7 TO WS-BUCKET-SUB                        
041100         ELSE                                                    
041200         IF       NRM-NORM-PCT < 250                             
041300              MOVE     8 TO WS-BUCKET-SUB                        
041400         ELSE                                                    
041500         IF       NRM-NORM-PCT < 500                             
041600              MOVE     9 TO WS-BUCKET-SUB                        
041700         ELSE                                                    
041800              MOVE     10 TO WS-BUCKET-SUB                       
041900         END-IF END-IF END-IF END-IF END-IF                      
042000         END-IF END-IF END-IF END-IF.                            
042100     ADD      1 TO WS-BUCKET-COUNT (WS-BUCKET-SUB).              
042200*                                                                
042300 AA040-EXIT.                                                     
042400     EXIT.                                                       
042500*                                                                
042600 AA042-CHECK-IMPROVEMENT  SECTION.                               
042700*********************************                                
042800*    FIXED-COUNT = PAIRS NORMALIZATION TURNED FROM A             
042900*    MISMATCH INTO A MATCH.  WORSENED-COUNT = THE REVERSE.       
043000*                                                                
043100     IF       NRM-NORM-MATCH = "Y" AND NRM-RAW-MATCH = "N"       
043200              ADD      1 TO WS-FIXED-COUNT                       
043300     END-IF.                                                     
043400     IF       NRM-NORM-MATCH = "N" AND NRM-RAW-MATCH = "Y"       
043500              ADD      1 TO WS-WORSENED-COUNT                    
043600     END-IF.                                                     
043700*                                                                
043800 AA042-EXIT.                                                     
043900     EXIT.                                                       
044000*                                                                
044100 AA050-ACCUM-MISMATCH     SECTION.                               
044200*********************************                                
044300     ADD      1 TO WS-CURR-MISMATCH-COUNT.                       
044400     ADD      NRM-NORM-PCT TO WS-CURR-PCT-SUM.                   
044500*                                                                
044600 AA050-EXIT.                                                     
044700     EXIT.                                                       
044800*                                                                
044900 AA060-INSERT-WORST-PAIR  SECTION.                               
045000*********************************                                
045100*    INSERTION SORT BY NORM-PCT DESCENDING, CAPPED AT 20         
045200*    ENTRIES.  WS-WORST-SUB LANDS ON THE SLOT TO OCCUPY;         
045300*    IF IT LANDS PAST 20 THE RECORD DID NOT MAKE THE CUT.        
045400*                                                                
045500     PERFORM  AA061-TEST-PAIR-SLOT                               
045600         VARYING WS-WORST-SUB FROM 1 BY 1                        
045700         UNTIL WS-WORST-SUB > WS-WORST-COUNT                     
045800            OR NRM-NORM-PCT > WS-WORST-PCT (WS-WORST-SUB).       
045900*                                                                
046000     IF       WS-WORST-SUB NOT > 20                              
046100              IF       WS-WORST-COUNT < 20                       
046200                       ADD      1 TO WS-WORST-COUNT              
046300              END-IF                                             
046400              PERFORM  AA062-SHIFT-PAIR-DOWN                     
046500                  VARYING WS-WORST-SHIFT-SUB FROM WS-WORST-COUNT 
046600                  BY -1                                          
046700                  UNTIL WS-WORST-SHIFT-SUB NOT > WS-WORST-SUB    
046800              MOVE     NRM-ADDRESS                               
046900                       TO WS-WORST-ADDRESS (WS-WORST-SUB)        
047000              MOVE     NRM-DATE                                  
047100                       TO WS-WORST-DATE (WS-WORST-SUB)           
047200              MOVE     NRM-A-VALUE                               
047300                       TO WS-WORST-A-VALUE (WS-WORST-SUB)        
047400              MOVE     NRM-B-NORM-VALUE                          
047500                       TO WS-WORST-B-NORM (WS-WORST-SUB)         
047600              MOVE     NRM-FLOW-ADJUSTMENT                       
047700                       TO WS-WORST-ADJ (WS-WORST-SUB)            
047800              MOVE     NRM-NORM-PCT                              
047900                       TO WS-WORST-PCT (WS-WORST-SUB)            
048000     END-IF.                                                     
048100*                                                                
048200 AA060-EXIT.                                                     
048300     EXIT.                                                       
048400*                                                                
048500 AA061-TEST-PAIR-SLOT     SECTION.                               
048600*********************************                                
048700*    EMPTY PERFORM TARGET - THE VARYING TEST ABOVE DOES          
048800*    ALL THE WORK, THIS PARAGRAPH JUST GIVES IT A HOME.          
048900     CONTINUE.                                                   
049000*                                                                
049100 AA061-EXIT.                                                     
049200     EXIT.                                                       
049300*                                                                
049400 AA062-SHIFT-PAIR-DOWN    SECTION.                               
049500*********************************                                
049600     MOVE     WS-WORST-ENTRY (WS-WORST-SHIFT-SUB - 1)            
049700              TO WS-WORST-ENTRY (WS-WORST-SHIFT-SUB).            
049800*                                                                
049900 AA062-EXIT.                                                     
050000     EXIT.                                                       
050100*                                                                
050200 AA065-INSERT-WORST-ADDRESS SECTION.                             
050300*********************************                                
050400*    SAME INSERTION-SORT SHAPE AS AA060, KEYED ON                
050500*    MISMATCH-DAY COUNT DESCENDING.                              
050600*                                                                
050700     PERFORM  AA066-TEST-ADDR-SLOT                               
050800         VARYING WS-ADDR-SUB FROM 1 BY 1                         
050900         UNTIL WS-ADDR-SUB > WS-ADDR-COUNT-USED                  
051000            OR WS-CURR-MISMATCH-COUNT >                          
051100               WS-ADDR-COUNT (WS-ADDR-SUB).                      
051200*                                                                
051300     IF       WS-ADDR-SUB NOT > 20                               
051400              IF       WS-ADDR-COUNT-USED < 20                   
051500                       ADD      1 TO WS-ADDR-COUNT-USED          
051600              END-IF                                             
051700              PERFORM  AA067-SHIFT-ADDR-DOWN                     
051800                  VARYING WS-ADDR-SHIFT-SUB                      
051900                  FROM WS-ADDR-COUNT-USED BY -1                  
052000                  UNTIL WS-ADDR-SHIFT-SUB NOT > WS-ADDR-SUB      
052100              MOVE     WS-CURR-ADDRESS                           
052200                       TO WS-ADDR-KEY (WS-ADDR-SUB)              
052300              MOVE     WS-CURR-MISMATCH-COUNT                    
052400                       TO WS-ADDR-COUNT (WS-ADDR-SUB)            
052500              MOVE     WS-AVG-PCT                                
052600                       TO WS-ADDR-AVG-PCT (WS-ADDR-SUB)          
052700     END-IF.                                                     
052800*                                                                
052900 AA065-EXIT.                                                     
053000     EXIT.                                                       
053100*                                                                
053200 AA066-TEST-ADDR-SLOT     SECTION.                               
053300*********************************                                
053400     CONTINUE.                                                   
053500*                                                                
053600 AA066-EXIT.                                                     
053700     EXIT.                                                       
053800*                                                                
053900 AA067-SHIFT-ADDR-DOWN    SECTION.                               
054000*********************************                                
054100     MOVE     WS-ADDR-ENTRY (WS-ADDR-SHIFT-SUB - 1)              
054200              TO WS-ADDR-ENTRY (WS-ADDR-SHIFT-SUB).              
054300*                                                                
054400 AA067-EXIT.                                                     
054500     EXIT.                                                       
054600*                                                                
054700 AA090-PRINT-REPORT       SECTION.                               
054800*********************************                                
054900     PERFORM  AA091-PRINT-HEADER.                                
055000     PERFORM  AA092-PRINT-DISTRIBUTION                           
055100         VARYING WS-BUCKET-SUB FROM 1 BY 1                       
055200         UNTIL WS-BUCKET-SUB > 10.                               
055300     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
055400     MOVE     SPACES TO PRINT-LINE.                              
055500     WRITE    PRINT-LINE.                                        
055600     MOVE     WS-FIXED-COUNT    TO IL1-FIXED.                    
055700     MOVE     WS-WORSENED-COUNT TO IL2-WORSENED.                 
055800     WRITE    PRINT-LINE FROM WS-IMP-HDR-LINE.                   
055900     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
056000     WRITE    PRINT-LINE FROM WS-IMP-LINE-1.                     
056100     WRITE    PRINT-LINE FROM WS-IMP-LINE-2.                     
056200     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
056300     MOVE     SPACES TO PRINT-LINE.                              
056400     WRITE    PRINT-LINE.                                        
056500     WRITE    PRINT-LINE FROM WS-WP-HDR-LINE.                    
056600     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
056700     PERFORM  AA093-PRINT-WORST-PAIR                             
056800         VARYING WS-WORST-SUB FROM 1 BY 1                        
056900         UNTIL WS-WORST-SUB > WS-WORST-COUNT.                    
057000     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
057100     MOVE     SPACES TO PRINT-LINE.                              
057200     WRITE    PRINT-LINE.                                        
057300     WRITE    PRINT-LINE FROM WS-WA-HDR-LINE.                    
057400     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
057500     PERFORM  AA094-PRINT-WORST-ADDR                             
057600         VARYING WS-ADDR-SUB FROM 1 BY 1                         
057700         UNTIL WS-ADDR-SUB > WS-ADDR-COUNT-USED.                 
057800     WRITE    PRINT-LINE FROM WS-RULE-LINE.                      
057900*                                                                
058000 AA090-EXIT.                                                     
058100     EXIT.                                                       
058200*                                                                
058300 AA091-PRINT-HEADER       SECTION.                               
058400*********************************                                
058500     WRITE    PRINT-LINE FROM WS-RULE-LINE.                      
058600     WRITE    PRINT-LINE FROM WS-HDR-LINE-1.                     
058700     MOVE     WS-TOTAL-COMPARED TO HL2-TOTAL.                    
058800     WRITE    PRINT-LINE FROM WS-HDR-LINE-2.                     
058900     MOVE     WS-MISSING-COUNT  TO HL3-MISSING.                  
059000     WRITE    PRINT-LINE FROM WS-HDR-LINE-3.                     
059100     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
059200*                                                                
059300 AA091-EXIT.                                                     
059400     EXIT.                                                       
059500*                                                                
059600 AA092-PRINT-DISTRIBUTION SECTION.                               
059700*********************************                                
059800*    SHARE = BUCKET COUNT / TOTAL-COMPARED * 100, ZERO WHEN      
059900*    TOTAL-COMPARED IS ZERO.  BAR IS ONE '*' PER 2% SHARE.       
060000*                                                                
060100     MOVE     WS-BUCKET-LABEL (WS-BUCKET-SUB) TO DL-LABEL.       
060200     MOVE     WS-BUCKET-COUNT (WS-BUCKET-SUB) TO DL-COUNT.       
060300     IF       WS-TOTAL-COMPARED = ZERO                           
060400              MOVE     ZERO TO WS-AVG-PCT                        
060500     ELSE                                                        
060600              COMPUTE  WS-AVG-PCT ROUNDED =                      
060700                       WS-BUCKET-COUNT (WS-BUCKET-SUB) /         
060800                       WS-TOTAL-COMPARED * 100                   
060900     END-IF.                                                     
061000     MOVE     WS-AVG-PCT TO DL-SHARE.                            
061100     MOVE     SPACES TO DL-BAR.                                  
061200     COMPUTE  WS-BAR-LIMIT = WS-AVG-PCT / 2.                     
061300     IF       WS-BAR-LIMIT > ZERO                                
061400              PERFORM  AA095-BUILD-BAR                           
061500                  VARYING WS-BAR-SUB FROM 1 BY 1                 
061600                  UNTIL WS-BAR-SUB > WS-BAR-LIMIT                
061900     END-IF.                                                     
062000     WRITE    PRINT-LINE FROM WS-DIST-LINE.                      
062100*                                                                
062200 AA092-EXIT.                                                     
062300     EXIT.                                                       
062400*                                                                
062500 AA093-PRINT-WORST-PAIR   SECTION.                               
062600*********************************                                
062700     MOVE     SPACES TO WP-ADDRESS.                              
062800     MOVE     WS-WORST-ADDRESS (WS-WORST-SUB) (1:12)             
062900               TO WP-ADDRESS.                                    
063000     MOVE     "." TO WP-ADDRESS (13:1).                          
063100     MOVE     WS-WORST-DATE (WS-WORST-SUB)     TO WP-DATE.       
063110*                                                                
063120*    07/08/26 CJT - ROUND TO THE NEAREST WHOLE DOLLAR BEFORE     
063130*                   MOVING INTO THE EDITED PRINT FIELDS - A      
063140*                   PLAIN MOVE OF THE 2-DECIMAL AMOUNT WOULD     
063150*                   TRUNCATE THE CENTS INSTEAD OF ROUNDING.      
063160*                   TICKET RC-0312.                              
063170*                                                                
063200     COMPUTE  WS-DOLLAR-WORK ROUNDED =                           
063210              WS-WORST-A-VALUE (WS-WORST-SUB).                   
063220     MOVE     WS-DOLLAR-WORK TO WP-A-VALUE.                      
063230     COMPUTE  WS-DOLLAR-WORK ROUNDED =                           
063240              WS-WORST-B-NORM (WS-WORST-SUB).                    
063250     MOVE     WS-DOLLAR-WORK TO WP-B-NORM.                       
063350     IF       WS-WORST-ADJ (WS-WORST-SUB) = ZERO                 
063360              MOVE     ZERO TO WP-ADJ-ZERO                       
063370     ELSE                                                        
063380              MOVE     WS-WORST-ADJ (WS-WORST-SUB) TO WP-ADJ     
063390     END-IF.                                                     
063500     MOVE     WS-WORST-PCT (WS-WORST-SUB)      TO WP-PCT.        
063600     WRITE    PRINT-LINE FROM WS-WP-LINE.                        
063700*                                                                
063800 AA093-EXIT.                                                     
063900     EXIT.                                                       
064000*                                                                
064100 AA094-PRINT-WORST-ADDR   SECTION.                               
064200*********************************                                
064300     MOVE     WS-ADDR-KEY (WS-ADDR-SUB)      TO WA-ADDRESS.      
064400     MOVE     WS-ADDR-COUNT (WS-ADDR-SUB)    TO WA-COUNT.        
064500     MOVE     WS-ADDR-AVG-PCT (WS-ADDR-SUB)  TO WA-AVG-PCT.      
064600     WRITE    PRINT-LINE FROM WS-WA-LINE.                        
064700*                                                                
064800 AA094-EXIT.                                                     
064900     EXIT.                                                       
065000*                                                                
065100 AA095-BUILD-BAR          SECTION.                               
065200*********************************                                
065300     MOVE     "*" TO DL-BAR (WS-BAR-SUB:1).                      
065400*                                                                
065500 AA095-EXIT.                                                     
065600     EXIT.                                                       
065700*                                                                
065800 AA099-TERMINATE          SECTION.                               
065900*********************************                                
066000     CLOSE    RC-NRM-FILE.                                       
066100     CLOSE    PRINT-FILE.                                        
066200     DISPLAY  "RCANLNRM - NORMALIZED RECORDS READ - " WS-RECS-IN.
066300     DISPLAY  "RCANLNRM - PAIRS COMPARED        - "              
066400              WS-TOTAL-COMPARED.                                 
066500     DISPLAY  "RCANLNRM - PAIRS MISSING         - "              
066600              WS-MISSING-COUNT.                                  
066700     DISPLAY  "RCANLNRM - PAIRS FIXED           - "              
066800              WS-FIXED-COUNT.                                    
066900     DISPLAY  "RCANLNRM - PAIRS WORSENED        - "              
067000              WS-WORSENED-COUNT.                                 
067100*                                                                
067200 AA099-EXIT.                                                     
067300     EXIT.                                                       
