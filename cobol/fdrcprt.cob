000100*    FD FOR RECONCILIATION REPORT PRINT FILE.                    
000200 FD  PRINT-FILE.                                                 
000300 01  PRINT-LINE            PIC X(132).                           
