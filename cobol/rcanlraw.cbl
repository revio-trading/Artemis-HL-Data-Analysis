000100*****************************************************************
000200*                                                               *
000300*              Reconciliation Batch - Raw Analyzer              *
000400*       Buckets and ranks the pre-normalization mismatches      *
000500*                                                               *
000600*****************************************************************
000700*                                                                
000800 IDENTIFICATION          DIVISION.                               
000900*================================                                
001000*                                                                
001100 PROGRAM-ID.             RCANLRAW.                               
001200*                                                                
001300 AUTHOR.                 R J ASKEW FOR APPLEWOOD COMPUTERS.      
001400*                                                                
001500 INSTALLATION.           APPLEWOOD COMPUTERS - RECON UNIT.       
001600*                                                                
001700 DATE-WRITTEN.           12/01/1988.                             
001800*                                                                
001900 DATE-COMPILED.                                                  
002000*                                                                
002100 SECURITY.               COPYRIGHT (C) 1988-2026 & LATER,        
002200*                        VINCENT BRYAN COEN.                     
002300*                        DISTRIBUTED UNDER THE GNU GENERAL       
002400*                        PUBLIC LICENSE.  SEE THE FILE           
002500*                        COPYING FOR DETAILS.                    
002600*                                                                
002700*    REMARKS.            READS THE COMPARISON DETAIL FILE AND    
002800*                        PRINTS THE MISMATCH DISTRIBUTION,       
002900*                        TOP-20 WORST SINGLE-DAY MISMATCHES AND  
003000*                        TOP-20 WORST ADDRESSES BY MISMATCH-DAY  
003100*                        COUNT.  MISSING PAIRS ARE COUNTED BUT   
003200*                        TAKE NO PART IN THE DISTRIBUTION.       
003300*                                                                
003400*    VERSION.            SEE PROG-NAME IN WS.                    
003500*                                                                
003600*    CALLED MODULES.     NONE.                                   
003700*                                                                
003800*    FILES USED.         RCCOMP  - COMPARISON DETAIL, INPUT.     
003900*                        RCPRINT - RECONCILIATION REPORT,        
004000*                                  OUTPUT, 132 COLUMNS.          
004100*                                                                
004200*****************************************************************
004300*    CHANGE LOG.                                                 
004400*****************************************************************
004500*    12/01/88 RJA -     CREATED.  BUCKET BOUNDS TAKEN FROM THE   
004600*                       AUDIT COMMITTEE'S FIRST REVIEW PAPER.    
004700*    04/05/88 RJA -     TOP-20 TABLES WERE FIXED AT 10 ENTRIES   
004800*                       ON THE FIRST CUT - WIDENED TO 20 PER     
004900*                       REQUEST RC-0084.                         
005000*    17/11/90 KPM -     WORST-ADDRESS AVERAGE PCT NOW CARRIED    
005100*                       IN THE TABLE INSTEAD OF RECOMPUTED AT    
005200*                       PRINT TIME, REQUEST RC-0097.             
005300*    09/06/93 DWH -     BAR COLUMN WIDENED TO 50 CHARACTERS      
005400*                       AFTER THE >500% BUCKET OVERRAN THE       
005500*                       OLD 30-CHARACTER COLUMN.                 
005600*    22/02/96 DWH -     MISSING-COUNT NOW PRINTED IN THE         
005700*                       HEADER BLOCK, REQUEST RC-0103.           
005800*    23/06/98 PJT - Y2K REVIEWED CMP-DATE - ALREADY CCYY-MM-DD,  
005900*                       NO CHANGE REQUIRED.                      
006000*    11/01/99 PJT - Y2K FINAL SIGN-OFF, TICKET Y2K-0461.         
006100*    30/09/02 PJT -     DIVIDE-BY-ZERO TRAP ADDED ROUND THE      
006200*                       SHARE % CALCULATION FOR AN EMPTY RUN.    
006300*    04/03/09 SNM -     CONVERTED TO USE ENVDIV.COB COMMON       
006400*                       SPECIAL-NAMES COPYBOOK, REQUEST RC-0112. 
006500*    09/12/25 VBC -     RE-PLATFORMED ONTO THE NIGHTLY BUILD,    
006600*                       TICKET RC-0309.  NO LOGIC CHANGE.        
006650*    07/08/26 CJT -     BAR-CHART LOOP WAS REUSING THE           
006660*                       WORST-ADDRESS SUBSCRIPTS AND ZEROING     
006670*                       WS-ADDR-COUNT-USED, SO THE TOP-20        
006680*                       ADDRESS TABLE PRINTED NO DATA ROWS.      
006690*                       GIVEN ITS OWN WS-BAR-CONTROL PAIR,       
006691*                       TICKET RC-0311.                          
006692*    07/08/26 CJT -     WORST-PAIR PRINT LINE NOW ROUNDS THE     
006694*                       A-VALUE/B-VALUE AMOUNTS TO THE NEAREST   
006696*                       WHOLE DOLLAR BEFORE THE MOVE - A PLAIN   
006698*                       MOVE INTO THE EDITED FIELD TRUNCATED     
006699*                       THE CENTS, TICKET RC-0312.               
006700*                                                                
006800*****************************************************************
006900*    COPYRIGHT NOTICE.                                           
007000*    ****************                                            
007100*                                                                
007200*    THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS RECON-      
007300*    CILIATION SUITE AND IS COPYRIGHT (C) VINCENT B COEN,        
007400*    1988-2026 AND LATER.                                        
007500*                                                                
007600*    THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT      
007700*    AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL         
007800*    PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE            
007900*    FOUNDATION; VERSION 3 AND LATER.  SEE THE FILE COPYING.     
008000*                                                                
008100*****************************************************************
008200*                                                                
008300 ENVIRONMENT             DIVISION.                               
008400*================================                                
008500*                                                                
008600 CONFIGURATION           SECTION.                                
008700 COPY  "ENVDIV.COB".                                             
008800*                                                                
008900 INPUT-OUTPUT            SECTION.                                
009000 FILE-CONTROL.                                                   
009100 COPY  "SELRCCMP.COB".                                           
009200 COPY  "SELRCPRT.COB".                                           
009300*                                                                
009400 DATA                    DIVISION.                               
009500*================================                                
009600*                                                                
009700 FILE                    SECTION.                                
009800*                                                                
009900 COPY  "FDRCCMP.COB".                                            
010000 COPY  "FDRCPRT.COB".                                            
010100*                                                                
010200 WORKING-STORAGE SECTION.                                        
010300*------------------------                                        
010400 77  PROG-NAME               PIC X(16) VALUE "RCANLRAW (1.06)".  
010500*                                                                
010600 01  WS-FILE-STATUSES.                                           
010700     03  RC-CMP-STATUS       PIC XX    VALUE "00".               
010800     03  PRINT-STATUS        PIC XX    VALUE "00".               
010900     03  FILLER              PIC X(10).                          
011000*                                                                
011100 01  WS-SWITCHES.                                                
011200     03  WS-EOF-SWITCH       PIC X     VALUE "N".                
011300         88  WS-EOF                    VALUE "Y".                
011400     03  WS-FIRST-REC-SWITCH PIC X     VALUE "Y".                
011500         88  WS-FIRST-RECORD           VALUE "Y".                
011600     03  FILLER              PIC X(10).                          
011700*                                                                
011800 01  WS-COUNTERS.                                                
011900     03  WS-RECS-IN          PIC 9(7)  COMP  VALUE ZERO.         
012000     03  FILLER              PIC X(10).                          
012100*                                                                
012200*    SEVERITY BUCKET TABLE AND LABELS - SHARED LAYOUT,           
012300*    SEE WSRCBKT.COB FOR THE NOTE ON THE REDEFINES TRICK.        
012400*                                                                
012500 COPY  "WSRCBKT.COB".                                            
012600*                                                                
012700*    RUNNING CONTROL-BREAK FIELDS - ONE ADDRESS'S MISMATCH       
012800*    TALLY AT A TIME, SINCE RCCOMP ARRIVES ADDRESS-ASCENDING     
012900*    SO EVERY DAY FOR ONE ADDRESS SITS IN ONE UNBROKEN RUN.      
013000*                                                                
013100 01  WS-CONTROL-BREAK.                                           
013200     03  WS-CURR-ADDRESS     PIC X(42) VALUE SPACES.             
013300     03  WS-CURR-MISMATCH-COUNT                                  
013400                             PIC 9(7)  COMP  VALUE ZERO.         
013500     03  WS-CURR-PCT-SUM     PIC S9(9)V99   VALUE ZERO.          
013600     03  FILLER              PIC X(10).                          
013700*                                                                
013800*    AVERAGE-PCT WORKING FIELD, REDEFINED FOR THE SAME           
013900*    REASON WS-WORK-VALUE IS REDEFINED IN RCCOMPAR - KEPT        
014000*    SPARE FOR A SIGN CHECK IF A FUTURE AUDIT EVER ALLOWS        
014100*    NEGATIVE PCT-DIFF THROUGH.                                  
014200*                                                                
014300 01  WS-CALC.                                                    
014400     03  WS-AVG-PCT          PIC S9(7)V99.                       
014500     03  WS-AVG-WORK         PIC S9(9)V99.                       
014600     03  WS-AVG-REDEF        REDEFINES WS-AVG-WORK               
014700                             PIC S9(9)V99.                       
014750*                                                                
014760*    07/08/26 CJT - ROUNDED WHOLE-DOLLAR WORK FIELD FOR          
014770*                   AA093'S WORST-PAIR PRINT LINE - A PLAIN      
014780*                   MOVE OF A 2-DECIMAL AMOUNT INTO THE          
014790*                   WHOLE-DOLLAR EDITED PICTURE TRUNCATES        
014800*                   THE CENTS INSTEAD OF ROUNDING THEM,          
014810*                   TICKET RC-0312.                              
014820     03  WS-DOLLAR-WORK      PIC S9(11).                         
014830     03  FILLER              PIC X(10).                          
014900*                                                                
015000*    TOP-20 WORST SINGLE-DAY MISMATCH TABLE - INSERTION          
015100*    SORTED DESCENDING BY PCT-DIFF AS RECORDS ARRIVE, SO         
015200*    NO SEPARATE SORT PASS IS NEEDED AT END OF FILE.             
015300*                                                                
015400 01  WS-WORST-PAIR-TABLE.                                        
015500     03  WS-WORST-ENTRY      OCCURS 20.                          
015600         05  WS-WORST-ADDRESS PIC X(42).                         
015700         05  WS-WORST-DATE   PIC X(10).                          
015800         05  WS-WORST-A-VALUE PIC S9(11)V99.                     
015900         05  WS-WORST-B-VALUE PIC S9(11)V99.                     
016000         05  WS-WORST-PCT    PIC 9(7)V99.                        
016100     03  FILLER              PIC X(10).                          
016200 01  WS-WORST-CONTROL.                                           
016300     03  WS-WORST-COUNT      PIC 99    COMP  VALUE ZERO.         
016400     03  WS-WORST-SUB        PIC 99    COMP  VALUE ZERO.         
016500     03  WS-WORST-SHIFT-SUB  PIC 99    COMP  VALUE ZERO.         
016600     03  FILLER              PIC X(10).                          
016700*                                                                
016800*    TOP-20 WORST-ADDRESS TABLE - INSERTION SORTED               
016900*    DESCENDING BY MISMATCH-DAY COUNT, LOADED ONE ENTRY          
017000*    PER CONTROL BREAK ON RCCOMP'S ADDRESS KEY.                  
017100*                                                                
017200 01  WS-ADDR-TABLE.                                              
017300     03  WS-ADDR-ENTRY       OCCURS 20.                          
017400         05  WS-ADDR-KEY     PIC X(42).                          
017500         05  WS-ADDR-COUNT   PIC 9(7)  COMP.                     
017600         05  WS-ADDR-AVG-PCT PIC S9(7)V99.                       
017700     03  FILLER              PIC X(10).                          
017800 01  WS-ADDR-CONTROL.                                            
017900     03  WS-ADDR-COUNT-USED  PIC 99    COMP  VALUE ZERO.         
018000     03  WS-ADDR-SUB         PIC 99    COMP  VALUE ZERO.         
018050     03  WS-ADDR-SHIFT-SUB   PIC 99    COMP  VALUE ZERO.         
018060     03  FILLER              PIC X(10).                          
018070*                                                                
018080*    07/08/26 CJT - BAR-DRAWING LOOP WAS BORROWING THE           
018090*                   WS-ADDR- FIELDS ABOVE, AND ZEROING           
018100*                   WS-ADDR-COUNT-USED AFTER EVERY BUCKET        
018110*                   WITH A 2% OR BETTER SHARE - WHICH WIPED      
018120*                   OUT THE WORST-ADDRESS PRINT LOOP LIMIT       
018130*                   BEFORE AA094 EVER RAN.  TICKET RC-0311.      
018140*                   OWN SUBSCRIPT PAIR GIVEN BELOW SO THE        
018150*                   BAR CHART CAN NO LONGER CLOBBER THE          
018160*                   WORST-ADDRESS TABLE'S PRINT LOOP LIMIT.      
018170*                                                                
018180 01  WS-BAR-CONTROL.                                             
018190     03  WS-BAR-LIMIT        PIC 99    COMP  VALUE ZERO.         
018200     03  WS-BAR-SUB          PIC 99    COMP  VALUE ZERO.         
018210     03  FILLER              PIC X(10).                          
018220*                                                                
018230*    PRINT LINE TEMPLATES - ONE GROUP PER REPORT LINE            
018500*    SHAPE, BUILT IN WORKING STORAGE THEN MOVED TO               
018600*    PRINT-LINE (132 COLS) BEFORE THE WRITE.                     
018700*                                                                
018800 01  WS-HDR-LINE-1.                                              
018900     03  FILLER              PIC X(5)  VALUE SPACES.             
019000     03  HL1-TITLE           PIC X(40) VALUE                     
019100         "MISMATCH DISTRIBUTION".                                
019200     03  FILLER              PIC X(87) VALUE SPACES.             
019300 01  WS-HDR-LINE-2.                                              
019400     03  FILLER              PIC X(5)  VALUE SPACES.             
019500     03  FILLER              PIC X(20) VALUE                     
019600         "TOTAL COMPARED    : ".                                 
019700     03  HL2-TOTAL           PIC ZZZ,ZZ9.                        
019800     03  FILLER              PIC X(94) VALUE SPACES.             
019900 01  WS-HDR-LINE-3.                                              
020000     03  FILLER              PIC X(5)  VALUE SPACES.             
020100     03  FILLER              PIC X(20) VALUE                     
020200         "MISSING PAIRS     : ".                                 
020300     03  HL3-MISSING         PIC ZZZ,ZZ9.                        
020400     03  FILLER              PIC X(94) VALUE SPACES.             
020500*                                                                
020600 01  WS-DIST-LINE.                                               
020700     03  FILLER              PIC X(3)  VALUE SPACES.             
020800     03  DL-LABEL            PIC X(20).                          
020900     03  FILLER              PIC X(2)  VALUE SPACES.             
021000     03  DL-COUNT            PIC ZZZ,ZZ9.                        
021100     03  FILLER              PIC X(3)  VALUE SPACES.             
021200     03  DL-SHARE            PIC ZZZZ9.9.                        
021300     03  FILLER              PIC X(1)  VALUE SPACES.             
021400     03  FILLER              PIC X(1)  VALUE "%".                
021500     03  FILLER              PIC X(3)  VALUE SPACES.             
021600     03  DL-BAR              PIC X(50).                          
021700     03  FILLER              PIC X(35) VALUE SPACES.             
021800*                                                                
021900 01  WS-WP-HDR-LINE.                                             
022000     03  FILLER              PIC X(5)  VALUE SPACES.             
022100     03  FILLER              PIC X(60) VALUE                     
022200         "TOP 20 WORST SINGLE-DAY MISMATCHES".                   
022300     03  FILLER              PIC X(67) VALUE SPACES.             
022400*                                                                
022500 01  WS-WP-LINE.                                                 
022600     03  FILLER              PIC X(3)  VALUE SPACES.             
022700     03  WP-ADDRESS          PIC X(13).                          
022800     03  FILLER              PIC X(2)  VALUE SPACES.             
022900     03  WP-DATE             PIC X(10).                          
023000     03  FILLER              PIC X(2)  VALUE SPACES.             
023100     03  WP-A-VALUE          PIC -Z,ZZZ,ZZZ,ZZ9.                 
023200     03  FILLER              PIC X(2)  VALUE SPACES.             
023300     03  WP-B-VALUE          PIC -Z,ZZZ,ZZZ,ZZ9.                 
023400     03  FILLER              PIC X(2)  VALUE SPACES.             
023500     03  WP-PCT              PIC ZZZZ9.9.                        
023600     03  FILLER              PIC X(1)  VALUE "%".                
023700     03  FILLER              PIC X(60) VALUE SPACES.             
023800*                                                                
023900 01  WS-WA-HDR-LINE.                                             
024000     03  FILLER              PIC X(5)  VALUE SPACES.             
024100     03  FILLER              PIC X(60) VALUE                     
024200         "TOP 20 ADDRESSES BY MISMATCH-DAY COUNT".               
024300     03  FILLER              PIC X(67) VALUE SPACES.             
024400*                                                                
024500 01  WS-WA-LINE.                                                 
024600     03  FILLER              PIC X(3)  VALUE SPACES.             
024700     03  WA-ADDRESS          PIC X(42).                          
024800     03  FILLER              PIC X(3)  VALUE SPACES.             
024900     03  WA-COUNT            PIC ZZZ,ZZ9.                        
025000     03  FILLER              PIC X(3)  VALUE SPACES.             
025100     03  WA-AVG-PCT          PIC ZZZZ9.9.                        
025200     03  FILLER              PIC X(1)  VALUE "%".                
025300     03  FILLER              PIC X(65) VALUE SPACES.             
025400*                                                                
025500 01  WS-RULE-LINE.                                               
025600     03  FILLER              PIC X(132) VALUE ALL "=".           
025700 01  WS-DASH-LINE.                                               
025800     03  FILLER              PIC X(132) VALUE ALL "-".           
025900*                                                                
026000 PROCEDURE DIVISION.                                             
026100*===================                                             
026200*                                                                
026300 AA000-MAIN              SECTION.                                
026400*********************************                                
026500     PERFORM  AA010-INITIALISE.                                  
026600     PERFORM  AA020-READ-CMP.                                    
026700     PERFORM  AA030-PROCESS-RECORD THRU AA030-EXIT               
026800         UNTIL WS-EOF.                                           
026900     PERFORM  AA037-FLUSH-ADDRESS.                               
027000     PERFORM  AA090-PRINT-REPORT.                                
027100     PERFORM  AA099-TERMINATE.                                   
027200     GOBACK.                                                     
027300*                                                                
027400 AA000-EXIT.                                                     
027500     EXIT.                                                       
027600*                                                                
027700 AA010-INITIALISE        SECTION.                                
027800*********************************                                
027900     OPEN     INPUT  RC-CMP-FILE.                                
028000     IF       RC-CMP-STATUS NOT = "00"                           
028100              DISPLAY  "RCANLRAW - CANNOT OPEN RCCOMP, STATUS "  
028200                       RC-CMP-STATUS                             
028300              MOVE     16 TO RETURN-CODE                         
028400              GOBACK                                             
028500     END-IF.                                                     
028600     OPEN     OUTPUT PRINT-FILE.                                 
028700     IF       PRINT-STATUS NOT = "00"                            
028800              DISPLAY  "RCANLRAW - CANNOT OPEN RCPRINT, STATUS " 
028900                       PRINT-STATUS                              
029000              CLOSE    RC-CMP-FILE                               
029100              MOVE     16 TO RETURN-CODE                         
029200              GOBACK                                             
029300     END-IF.                                                     
029400*                                                                
029500 AA010-EXIT.                                                     
029600     EXIT.                                                       
029700*                                                                
029800 AA020-READ-CMP           SECTION.                               
029900*********************************                                
030000     READ     RC-CMP-FILE                                        
030100         AT END   MOVE "Y" TO WS-EOF-SWITCH                      
030200     END-READ.                                                   
030300     IF       NOT WS-EOF                                         
030400              ADD      1 TO WS-RECS-IN                           
030500     END-IF.                                                     
030600*                                                                
030700 AA020-EXIT.                                                     
030800     EXIT.                                                       
030900*                                                                
031000 AA030-PROCESS-RECORD     SECTION.                               
031100*********************************                                
031200     IF       CMP-MISS-FLAG = "Y"                                
031300              ADD      1 TO WS-MISSING-COUNT                     
031400     ELSE                                                        
031500              PERFORM  AA035-CONTROL-BREAK-CHECK                 
031600              ADD      1 TO WS-TOTAL-COMPARED                    
031700              PERFORM  AA040-BUCKET-RECORD                       
031800              IF       CMP-MATCH = "N"                           
031900                       PERFORM  AA050-ACCUM-MISMATCH             
032000                       PERFORM  AA060-INSERT-WORST-PAIR          
032100              END-IF                                             
032200     END-IF.                                                     
032300     PERFORM  AA020-READ-CMP.                                    
032400*                                                                
032500 AA030-EXIT.                                                     
032600     EXIT.                                                       
032700*                                                                
032800 AA035-CONTROL-BREAK-CHECK SECTION.                              
032900*********************************                                
033000     IF       WS-FIRST-RECORD                                    
033100              MOVE     CMP-ADDRESS TO WS-CURR-ADDRESS            
033200              MOVE     "N" TO WS-FIRST-REC-SWITCH                
033300     ELSE                                                        
033400              IF       CMP-ADDRESS NOT = WS-CURR-ADDRESS         
033500                       PERFORM  AA037-FLUSH-ADDRESS              
033600                       MOVE     CMP-ADDRESS TO WS-CURR-ADDRESS   
033700              END-IF                                             
033800     END-IF.                                                     
033900*                                                                
034000 AA035-EXIT.                                                     
034100     EXIT.                                                       
034200*                                                                
034300 AA037-FLUSH-ADDRESS      SECTION.                               
034400*********************************                                
034500*    CLOSES OFF THE RUNNING ADDRESS ACCUMULATOR - CALLED         
034600*    ON EVERY ADDRESS CHANGE AND ONCE MORE AFTER THE LAST        
034700*    RECORD TO FLUSH THE FINAL ADDRESS.                          
034800*                                                                
034900     IF       WS-CURR-MISMATCH-COUNT > ZERO                      
035000              COMPUTE  WS-AVG-PCT ROUNDED =                      
035100                       WS-CURR-PCT-SUM / WS-CURR-MISMATCH-COUNT  
035200              PERFORM  AA065-INSERT-WORST-ADDRESS                
035300     END-IF.                                                     
035400     MOVE     ZERO TO WS-CURR-MISMATCH-COUNT WS-CURR-PCT-SUM.    
035500*                                                                
035600 AA037-EXIT.                                                     
035700     EXIT.                                                       
035800*                                                                
035900 AA040-BUCKET-RECORD      SECTION.                               
036000*********************************                                
036100     IF       CMP-PCT-DIFF < 0.50                                
036200              MOVE     1 TO WS-BUCKET-SUB                        
036300     ELSE                                                        
036400         IF       CMP-PCT-DIFF < 1                               
036500              MOVE     2 TO WS-BUCKET-SUB                        
036600         ELSE                                                    
036700         IF       CMP-PCT-DIFF < 5                               
036800              MOVE     3 TO WS-BUCKET-SUB                        
036900         ELSE                                                    
037000         IF       CMP-PCT-DIFF < 10                              
037100              MOVE     4 TO WS-BUCKET-SUB                        
037200         ELSE                                                    
037300         IF       CMP-PCT-DIFF < 25                              
037400              MOVE     5 TO WS-BUCKET-SUB                        
037500         ELSE                                                    
037600         IF       CMP-PCT-DIFF < 50                              
037700              MOVE     6 TO WS-BUCKET-SUB                        
037800         ELSE                                                    
037900         IF       CMP-PCT-DIFF < 100                             
038000              MOVE     7 TO WS-BUCKET-SUB                        
038100         ELSE                                                    
038200         IF       CMP-PCT-DIFF < 250                             
038300              MOVE     8 TO WS-BUCKET-SUB                        
038400         ELSE                                                    
038500         IF       CMP-PCT-DIFF < 500                             
038600              MOVE     9 TO WS-BUCKET-SUB                        
038700         ELSE                                                    
038800              MOVE     10 TO WS-BUCKET-SUB                       
038900         END-IF END-IF END-IF END-IF END-IF                      
039000         END-IF END-IF END-IF END-IF.                            
039100     ADD      1 TO WS-BUCKET-COUNT (WS-BUCKET-SUB).              
039200*                                                                
039300 AA040-EXIT.                                                     
039400     EXIT.                                                       
039500*                                                                
039600 AA050-ACCUM-MISMATCH     SECTION.                               
039700*********************************                                
039800     ADD      1 TO WS-CURR-MISMATCH-COUNT.                       
039900     ADD      CMP-PCT-DIFF TO WS-CURR-PCT-SUM.                   
040000*                                                                
040100 AA050-EXIT.                                                     
040200     EXIT.                                                       
040300*                                                                
040400 AA060-INSERT-WORST-PAIR  SECTION.                               
040500*********************************                                
040600*    INSERTION SORT BY PCT-DIFF DESCENDING, CAPPED AT 20         
040700*    ENTRIES.  WS-WORST-SUB LANDS ON THE SLOT TO OCCUPY;         
040800*    IF IT LANDS PAST 20 THE RECORD DID NOT MAKE THE CUT.        
040900*                                                                
041000     PERFORM  AA061-TEST-PAIR-SLOT                               
041100         VARYING WS-WORST-SUB FROM 1 BY 1                        
041200         UNTIL WS-WORST-SUB > WS-WORST-COUNT                     
041300            OR CMP-PCT-DIFF > WS-WORST-PCT (WS-WORST-SUB).       
041400*                                                                
041500     IF       WS-WORST-SUB NOT > 20                              
041600              IF       WS-WORST-COUNT < 20                       
041700                       ADD      1 TO WS-WORST-COUNT              
041800              END-IF                                             
041900              PERFORM  AA062-SHIFT-PAIR-DOWN                     
042000                  VARYING WS-WORST-SHIFT-SUB FROM WS-WORST-COUNT 
042100                  BY -1                                          
042200                  UNTIL WS-WORST-SHIFT-SUB NOT > WS-WORST-SUB    
042300              MOVE     CMP-ADDRESS                               
042400                       TO WS-WORST-ADDRESS (WS-WORST-SUB)        
042500              MOVE     CMP-DATE                                  
042600                       TO WS-WORST-DATE (WS-WORST-SUB)           
042700              MOVE     CMP-A-VALUE                               
042800                       TO WS-WORST-A-VALUE (WS-WORST-SUB)        
042900              MOVE     CMP-B-VALUE                               
043000                       TO WS-WORST-B-VALUE (WS-WORST-SUB)        
043100              MOVE     CMP-PCT-DIFF                              
043200                       TO WS-WORST-PCT (WS-WORST-SUB)            
043300     END-IF.                                                     
043400*                                                                
043500 AA060-EXIT.                                                     
043600     EXIT.                                                       
043700*                                                                
043800 AA061-TEST-PAIR-SLOT     SECTION.                               
043900*********************************                                
044000*    EMPTY PERFORM TARGET - THE VARYING TEST ABOVE DOES          
044100*    ALL THE WORK, THIS PARAGRAPH JUST GIVES IT A HOME.          
044200     CONTINUE.                                                   
044300*                                                                
044400 AA061-EXIT.                                                     
044500     EXIT.                                                       
044600*                                                                
044700 AA062-SHIFT-PAIR-DOWN    SECTION.                               
044800*********************************                                
044900     MOVE     WS-WORST-ENTRY (WS-WORST-SHIFT-SUB - 1)            
045000              TO WS-WORST-ENTRY (WS-WORST-SHIFT-SUB).            
045100*                                                                
045200 AA062-EXIT.                                                     
045300     EXIT.                                                       
045400*                                                                
045500 AA065-INSERT-WORST-ADDRESS SECTION.                             
045600*********************************                                
045700*    SAME INSERTION-SORT SHAPE AS AA060, KEYED ON                
045800*    MISMATCH-DAY COUNT DESCENDING.                              
045900*                                                                
046000     PERFORM  AA066-TEST-ADDR-SLOT                               
046100         VARYING WS-ADDR-SUB FROM 1 BY 1                         
046200         UNTIL WS-ADDR-SUB > WS-ADDR-COUNT-USED                  
046300            OR WS-CURR-MISMATCH-COUNT >                          
046400               WS-ADDR-COUNT (WS-ADDR-SUB).                      
046500*                                                                
046600     IF       WS-ADDR-SUB NOT > 20                               
046700              IF       WS-ADDR-COUNT-USED < 20                   
046800                       ADD      1 TO WS-ADDR-COUNT-USED          
046900              END-IF                                             
047000              PERFORM  AA067-SHIFT-ADDR-DOWN                     
047100                  VARYING WS-ADDR-SHIFT-SUB                      
047200                  FROM WS-ADDR-COUNT-USED BY -1                  
047300                  UNTIL WS-ADDR-SHIFT-SUB NOT > WS-ADDR-SUB      
047400              MOVE     WS-CURR-ADDRESS                           
047500                       TO WS-ADDR-KEY (WS-ADDR-SUB)              
047600              MOVE     WS-CURR-MISMATCH-COUNT                    
047700                       TO WS-ADDR-COUNT (WS-ADDR-SUB)            
047800              MOVE     WS-AVG-PCT                                
047900                       TO WS-ADDR-AVG-PCT (WS-ADDR-SUB)          
048000     END-IF.                                                     
048100*                                                                
048200 AA065-EXIT.                                                     
048300     EXIT.                                                       
048400*                                                                
048500 AA066-TEST-ADDR-SLOT     SECTION.                               
048600*********************************                                
048700     CONTINUE.                                                   
048800*                                                                
048900 AA066-EXIT.                                                     
049000     EXIT.                                                       
049100*                                                                
049200 AA067-SHIFT-ADDR-DOWN    SECTION.                               
049300*********************************                                
049400     MOVE     WS-ADDR-ENTRY (WS-ADDR-SHIFT-SUB - 1)              
049500              TO WS-ADDR-ENTRY (WS-ADDR-SHIFT-SUB).              
049600*                                                                
049700 AA067-EXIT.                                                     
049800     EXIT.                                                       
049900*                                                                
050000 AA090-PRINT-REPORT       SECTION.                               
050100*********************************                                
050200     PERFORM  AA091-PRINT-HEADER.                                
050300     PERFORM  AA092-PRINT-DISTRIBUTION                           
050400         VARYING WS-BUCKET-SUB FROM 1 BY 1                       
050500         UNTIL WS-BUCKET-SUB > 10.                               
050600     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
050700     MOVE     SPACES TO PRINT-LINE.                              
050800     WRITE    PRINT-LINE.                                        
050900     WRITE    PRINT-LINE FROM WS-WP-HDR-LINE.                    
051000     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
051100     PERFORM  AA093-PRINT-WORST-PAIR                             
051200         VARYING WS-WORST-SUB FROM 1 BY 1                        
051300         UNTIL WS-WORST-SUB > WS-WORST-COUNT.                    
051400     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
051500     MOVE     SPACES TO PRINT-LINE.                              
051600     WRITE    PRINT-LINE.                                        
051700     WRITE    PRINT-LINE FROM WS-WA-HDR-LINE.                    
051800     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
051900     PERFORM  AA094-PRINT-WORST-ADDR                             
052000         VARYING WS-ADDR-SUB FROM 1 BY 1                         
052100         UNTIL WS-ADDR-SUB > WS-ADDR-COUNT-USED.                 
052200     WRITE    PRINT-LINE FROM WS-RULE-LINE.                      
052300*                                                                
052400 AA090-EXIT.                                                     
052500     EXIT.                                                       
052600*                                                                
052700 AA091-PRINT-HEADER       SECTION.                               
052800*********************************                                
052900     WRITE    PRINT-LINE FROM WS-RULE-LINE.                      
053000     WRITE    PRINT-LINE FROM WS-HDR-LINE-1.                     
053100     MOVE     WS-TOTAL-COMPARED TO HL2-TOTAL.                    
053200     WRITE    PRINT-LINE FROM WS-HDR-LINE-2.                     
053300     MOVE     WS-MISSING-COUNT  TO HL3-MISSING.                  
053400     WRITE    PRINT-LINE FROM WS-HDR-LINE-3.                     
053500     WRITE    PRINT-LINE FROM WS-DASH-LINE.                      
053600*                                                                
053700 AA091-EXIT.                                                     
053800     EXIT.                                                       
053900*                                                                
054000 AA092-PRINT-DISTRIBUTION SECTION.                               
054100*********************************                                
054200*    SHARE = BUCKET COUNT / TOTAL-COMPARED * 100, ZERO WHEN      
054300*    TOTAL-COMPARED IS ZERO.  BAR IS ONE '*' PER 2% SHARE.       
054400*                                                                
054500     MOVE     WS-BUCKET-LABEL (WS-BUCKET-SUB) TO DL-LABEL.       
054600     MOVE     WS-BUCKET-COUNT (WS-BUCKET-SUB) TO DL-COUNT.       
054700     IF       WS-TOTAL-COMPARED = ZERO                           
054800              MOVE     ZERO TO WS-AVG-PCT                        
054900     ELSE                                                        
055000              COMPUTE  WS-AVG-PCT ROUNDED =                      
055100                       WS-BUCKET-COUNT (WS-BUCKET-SUB) /         
055200                       WS-TOTAL-COMPARED * 100                   
055300     END-IF.                                                     
055400     MOVE     WS-AVG-PCT TO DL-SHARE.                            
055500     MOVE     SPACES TO DL-BAR.                                  
055600     COMPUTE  WS-BAR-LIMIT = WS-AVG-PCT / 2.                     
055700     IF       WS-BAR-LIMIT > ZERO                                
055800              PERFORM  AA095-BUILD-BAR                           
055900                  VARYING WS-BAR-SUB FROM 1 BY 1                 
056000                  UNTIL WS-BAR-SUB > WS-BAR-LIMIT                
056300     END-IF.                                                     
056400     WRITE    PRINT-LINE FROM WS-DIST-LINE.                      
056500*                                                                
056600 AA092-EXIT.                                                     
056700     EXIT.                                                       
056800*                                                                
056900 AA093-PRINT-WORST-PAIR   SECTION.                               
057000*********************************                                
057100     MOVE     SPACES TO WP-ADDRESS.                              
057200     MOVE     WS-WORST-ADDRESS (WS-WORST-SUB) (1:12)             
057300               TO WP-ADDRESS.                                    
057400     MOVE     "." TO WP-ADDRESS (13:1).                          
057500     MOVE     WS-WORST-DATE (WS-WORST-SUB)    TO WP-DATE.        
057510*                                                                
057520*    07/08/26 CJT - ROUND TO THE NEAREST WHOLE DOLLAR BEFORE     
057530*                   MOVING INTO THE EDITED PRINT FIELDS - A      
057540*                   PLAIN MOVE OF THE 2-DECIMAL AMOUNT WOULD     
057550*                   TRUNCATE THE CENTS INSTEAD OF ROUNDING.      
057560*                   TICKET RC-0312.                              
057570*                                                                
057600     COMPUTE  WS-DOLLAR-WORK ROUNDED =                           
057610              WS-WORST-A-VALUE (WS-WORST-SUB).                   
057620     MOVE     WS-DOLLAR-WORK TO WP-A-VALUE.                      
057630     COMPUTE  WS-DOLLAR-WORK ROUNDED =                           
057640              WS-WORST-B-VALUE (WS-WORST-SUB).                   
057650     MOVE     WS-DOLLAR-WORK TO WP-B-VALUE.                      
057800     MOVE     WS-WORST-PCT (WS-WORST-SUB)     TO WP-PCT.         
057900     WRITE    PRINT-LINE FROM WS-WP-LINE.                        
058000*                                                                
058100 AA093-EXIT.                                                     
058200     EXIT.                                                       
058300*                                                                
058400 AA094-PRINT-WORST-ADDR   SECTION.                               
058500*********************************                                
058600     MOVE     WS-ADDR-KEY (WS-ADDR-SUB)      TO WA-ADDRESS.      
058700     MOVE     WS-ADDR-COUNT (WS-ADDR-SUB)    TO WA-COUNT.        
058800     MOVE     WS-ADDR-AVG-PCT (WS-ADDR-SUB)  TO WA-AVG-PCT.      
058900     WRITE    PRINT-LINE FROM WS-WA-LINE.                        
059000*                                                                
059100 AA094-EXIT.                                                     
059200     EXIT.                                                       
059300*                                                                
059400 AA095-BUILD-BAR          SECTION.                               
059500*********************************                                
059600     MOVE     "*" TO DL-BAR (WS-BAR-SUB:1).                      
059700*                                                                
059800 AA095-EXIT.                                                     
059900     EXIT.                                                       
060000*                                                                
060100 AA099-TERMINATE          SECTION.                               
060200*********************************                                
060300     CLOSE    RC-CMP-FILE.                                       
060400     CLOSE    PRINT-FILE.                                        
060500     DISPLAY  "RCANLRAW - COMPARISON RECORDS READ - " WS-RECS-IN.
060600     DISPLAY  "RCANLRAW - PAIRS COMPARED        - "              
060700              WS-TOTAL-COMPARED.                                 
060800     DISPLAY  "RCANLRAW - PAIRS MISSING         - "              
060900              WS-MISSING-COUNT.                                  
061000*                                                                
061100 AA099-EXIT.                                                     
061200     EXIT.                                                       
