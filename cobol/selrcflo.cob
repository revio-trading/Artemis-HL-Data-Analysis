000100*    SELECT FOR FLOW-EVENT FILE - INPUT TO RCNORMAL.             
000200     SELECT   RC-FLO-FILE  ASSIGN      "RCFLOW"                  
000300                           ORGANIZATION LINE SEQUENTIAL          
000400                           STATUS       RC-FLO-STATUS.           
