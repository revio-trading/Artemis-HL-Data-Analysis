000100*    SELECT FOR PAIRED SNAPSHOT FILE - INPUT TO RCCOMPAR.        
000200     SELECT   RC-SNAP-FILE ASSIGN      "RCSNAP"                  
000300                           ORGANIZATION LINE SEQUENTIAL          
000400                           STATUS       RC-SNAP-STATUS.          
