000100*    SEVERITY BUCKET TABLE FOR MISMATCH DISTRIBUTION             
000200*    SHARED BY RCANLRAW AND RCANLNRM.                            
000300*                                                                
000400*    TEN BANDS OF PCT-DIFF, LOWER BOUND INCLUSIVE,               
000500*    UPPER BOUND EXCLUSIVE (BAND 10 HAS NO UPPER                 
000600*    BOUND).  LABELS ARE LOADED VIA THE FILLER /                 
000700*    REDEFINES LITERAL TABLE BELOW - SAME TRICK AS               
000800*    WS-UK / WS-USA / WS-INTL ELSEWHERE IN THIS SHOP,            
000900*    JUST FOR A TABLE OF LABELS INSTEAD OF A DATE.               
001000*                                                                
001100*    11/12/25 VBC - CREATED.                                      VBC0001
001200*    19/01/26 VBC - WIDENED LABEL COLUMN TO 20 TO                 VBC0002
001300*                   MATCH PRINT COLUMN.                           VBC0002
001400*                                                                
001500 01  WS-BUCKET-LABELS-INIT.                                      
001600     03  FILLER           PIC X(20) VALUE "OK (< 0.5%)".         
001700     03  FILLER           PIC X(20) VALUE "0.5% - 1%".           
001800     03  FILLER           PIC X(20) VALUE "1% - 5%".             
001900     03  FILLER           PIC X(20) VALUE "5% - 10%".            
002000     03  FILLER           PIC X(20) VALUE "10% - 25%".           
002100     03  FILLER           PIC X(20) VALUE "25% - 50%".           
002200     03  FILLER           PIC X(20) VALUE "50% - 100%".          
002300     03  FILLER           PIC X(20) VALUE "100% - 250%".         
002400     03  FILLER           PIC X(20) VALUE "250% - 500%".         
002500     03  FILLER           PIC X(20) VALUE "> 500%".              
002600 01  WS-BUCKET-LABELS  REDEFINES WS-BUCKET-LABELS-INIT.          
002700     03  WS-BUCKET-LABEL  PIC X(20)  OCCURS 10.                  
002800*                                                                
002900*    WORKING COUNTERS - ONE PER BAND, PLUS THE JOB               
003000*    TOTALS.  DECLARED COMP PER HOUSE STANDARD FOR               
003100*    ALL INTERNAL ACCUMULATORS.                                  
003200*                                                                
003300 01  WS-BUCKET-TABLE.                                            
003400     03  WS-BUCKET-COUNT  PIC 9(7)  COMP  OCCURS 10.             
003500     03  FILLER           PIC X(10).                             
003600 01  WS-BUCKET-COUNTERS.                                         
003700     03  WS-BUCKET-SUB     PIC 99   COMP  VALUE ZERO.            
003800     03  WS-TOTAL-COMPARED PIC 9(7) COMP  VALUE ZERO.            
003900     03  WS-MISSING-COUNT  PIC 9(7) COMP  VALUE ZERO.            
004000     03  FILLER            PIC X(10).                            
